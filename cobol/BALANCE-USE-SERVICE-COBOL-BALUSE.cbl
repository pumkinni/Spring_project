000100*****************************************************************
000200*  UAMS - USER ACCOUNT MAINTENANCE SYSTEM                       *
000300*  PROGRAM   : BALUSE                                           *
000400*  PURPOSE   : BALANCE-USE (DEBIT) SERVICE.  VALIDATES           *
000500*              OWNERSHIP, STATUS AND SUFFICIENT BALANCE, THEN    *
000600*              DEBITS THE ACCOUNT AND LOGS A SUCCESS             *
000700*              TRANSACTION RECORD WITH A POST-DEBIT SNAPSHOT.    *
000800*  TECTONICS : COBC                                              *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100*****************************************************************
001200 PROGRAM-ID.       BALUSE.
001300 AUTHOR.           T OKONKWO.
001400 INSTALLATION.     MIDSTATE DATA CENTER.
001500 DATE-WRITTEN.     05-09-84.
001600 DATE-COMPILED.
001700 SECURITY.         UAMS PRODUCTION - RESTRICTED, SEE DP-SEC-04.
001800*****************************************************************
001900*    CHANGE LOG                                                 *
002000*    DATE      BY   TICKET   DESCRIPTION                        *
002100*    --------  ---  -------  ----------------------------       *
002200*    05-09-84  TMO  INIT     ORIGINAL CODING OF BALANCE-USE      *
002300*                   RULE FOR UAMS RELEASE 1.                     *
002400*    08-02-85  RH   CR0013   ADDED USER-ACCOUNT-UN-MATCH CHECK.  *
002500*    11-20-88  RH   CR0064   REJECT IF STATUS NOT IN-USE RATHER  *
002600*                   THAN JUST CHECKING FOR UNREGISTERED.         *
002700*    09-02-91  TMO  CR0118   CONVERTED ALL MONEY FIELDS TO THE    *
002800*                   AM-BALANCE/TX-AMOUNT COMP-3 LAYOUT.           *
002900*    06-30-96  JF   CR0201   INTRODUCED THE 32-BYTE TXN-ID TOKEN  *
003000*                   BUILT FROM DATE/TIME/ACCT-NUM/SEQ.            *
003100*    02-11-99  DK   Y2K-07   CONFIRMED TX-DT CARRIES FULL         *
003200*                   4-DIGIT CENTURY - NO WINDOWING LOGIC NEEDED.  *
003300*    07-11-97  JF   CR0247   REFRESHED ERROR TRACE IN Y0001.      *
003400*    04-09-03  SA   CR0311   RENUMBERED PARAGRAPHS TO THE A0001   *
003500*                   STANDARD USED ACROSS THE UAMS SUITE.          *
003600*    02-19-04  SA   CR0321   ADDED PARAGRAPH-LEVEL COMMENTARY     *
003700*                   THROUGHOUT THE PROCEDURE DIVISION AFTER THE   *
003800*                   STANDARDS REVIEW ASKED FOR MORE RATIONALE     *
003900*                   AROUND THE DEBIT/LOG SEQUENCE - NO LOGIC      *
004000*                   CHANGE, DOCUMENTATION ONLY.                    *
004100*    02-20-04  SA   CR0325   ACMST/ACTXN WIDENED - F0001 NOW      *
004200*                   REFRESHES AM-LAST-TXN-*/AM-LAST-MAINT-* AND    *
004300*                   G0001 STAMPS THE NEW TX-BRANCH-CODE THROUGH    *
004400*                   TX-SEQ-NUM TRACE FIELDS ON EVERY SUCCESS LOG.   *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900*    STANDARD UAMS SPECIAL-NAMES BLOCK.  UPSI-0 LETS OPERATIONS   *
005000*    REHEARSE A DEBIT AGAINST PRODUCTION DATA WITHOUT EITHER THE  *
005100*    ACCOUNT REWRITE OR THE TRANSACTION-FILE WRITE TAKING EFFECT. *
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS BALUSE-DRY-RUN-SW.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    ACCOUNT-USER-FILE CONFIRMS THE REQUESTING USER BEFORE ANY    *
005800*    ACCOUNT RECORD IS TOUCHED.                                    *
005900     SELECT ACCOUNT-USER-FILE ASSIGN TO UAMSUSR
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-AUSR-STATUS.
006300*
006400*    ACCOUNT-FILE OPENS I-O - THIS IS ONE OF THE TWO UAMS          *
006500*    SERVICES (THE OTHER IS ACCLSE) THAT MUST REWRITE THE         *
006600*    MASTER RECORD IT JUST READ.                                   *
006700     SELECT ACCOUNT-FILE ASSIGN TO UAMSACT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-ACCT-STATUS.
007100*
007200*    TRANSACTION-FILE IS OPENED IN EXTEND MODE ONLY INSIDE G0001,  *
007300*    JUST LONG ENOUGH TO APPEND THE ONE LOG RECORD THIS CALL       *
007400*    PRODUCES, THEN CLOSED AGAIN.                                   *
007500     SELECT TRANSACTION-FILE ASSIGN TO UAMSTXN
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-TXN-STATUS.
007900*****************************************************************
008000 DATA DIVISION.
008100*****************************************************************
008200 FILE SECTION.
008300*    ALL THREE RECORD LAYOUTS ARE THE SHOP-WIDE COPYBOOKS SHARED  *
008400*    BY EVERY UAMS SERVICE.                                        *
008500 FD  ACCOUNT-USER-FILE RECORDING MODE F.
008600     COPY ACCOUNT-USER-MASTER-COBOL-ACUSR.
008700*
008800 FD  ACCOUNT-FILE RECORDING MODE F.
008900     COPY ACCOUNT-MASTER-COBOL-ACMST.
009000*
009100 FD  TRANSACTION-FILE RECORDING MODE F.
009200     COPY ACCOUNT-TRANSACTION-LOG-COBOL-ACTXN.
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500*****************************************************************
009600*    FILE STATUS / SWITCHES                                     *
009700*****************************************************************
009800*    ALL THREE STATUS BYTES TEST '00' FOR OK, THE SAME TWO-       *
009900*    CHARACTER TEST CODED AGAINST EVERY FILE STATUS CLAUSE IN     *
010000*    THIS SHOP.                                                    *
010100 77  WS-AUSR-STATUS              PIC X(02) VALUE SPACES.
010200 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
010300 01  WS-TXN-STATUS               PIC X(02) VALUE SPACES.
010400*
010500 01  WS-SWITCHES.
010600     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
010700         88  USER-FOUND                    VALUE 'Y'.
010800     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.
010900         88  ACCT-FOUND                    VALUE 'Y'.
011000     05  WS-AUSR-EOF-SW          PIC X(01) VALUE 'N'.
011100         88  AUSR-EOF                      VALUE 'Y'.
011200     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.
011300         88  ACCT-EOF                      VALUE 'Y'.
011400*    PACKED 4-BYTE VIEW OF THE FOUR SWITCHES ABOVE FOR A SINGLE-  *
011500*    DISPLAY BENCH-TEST DUMP.                                      *
011600 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC X(04).
011700*****************************************************************
011800*    RETURN CODE TABLE                                          *
011900*****************************************************************
012000 COPY ACCOUNT-RETURN-CODES-COBOL-ACRTN.
012100*****************************************************************
012200*    SYSTEM DATE/TIME WORK AREA                                 *
012300*****************************************************************
012400*    SUPPLIES BOTH THE TXN-ID TOKEN'S DATE/TIME SEGMENT AND THE   *
012500*    TX-DT/TX-TM STAMP WRITTEN TO THE LOG RECORD IN G0001.         *
012600 COPY ACCOUNT-DATETIME-COBOL-ACDTM.
012700*****************************************************************
012800*    COUNTERS (BINARY PER UAMS STANDARDS)                       *
012900*****************************************************************
013000*    BENCH-TEST TALLY ONLY, NEVER TESTED FOR A LIMIT.              *
013100 01  WS-RECS-READ                PIC S9(9) COMP VALUE ZERO.
013200*    HOLDS THE USER-ID OFF THE CONFIRMED ACCOUNT-USER-FILE CARD,  *
013300*    CARRIED FORWARD SO E0001 CAN COMPARE IT AGAINST THE ACCOUNT  *
013400*    RECORD'S OWNER WITHOUT RE-READING ACCOUNT-USER-FILE.         *
013500 01  WS-FOUND-USER-ID            PIC 9(09) VALUE ZERO.
013600*    WITHIN-RUN SEQUENCE NUMBER FOLDED INTO THE TXN-ID TOKEN -     *
013700*    RELIES ON ORDINARY WORKING-STORAGE RETENTION ACROSS REPEAT    *
013800*    CALLS TO THIS PROGRAM WITHIN ONE RUN UNIT SO TWO DEBITS IN    *
013900*    THE SAME SECOND STILL GET DISTINCT TOKENS.                    *
014000 01  WS-TXN-SEQ                  PIC S9(6) COMP VALUE ZERO.
014100*****************************************************************
014200*    TRANSACTION-ID TOKEN WORK AREA                             *
014300*****************************************************************
014400*    WS-TXN-SEQ IS ZERO-EDITED INTO THIS FIELD BEFORE THE STRING  *
014500*    BELOW BECAUSE WS-TXN-SEQ ITSELF IS A COMP ITEM AND CANNOT BE  *
014600*    STRUNG DIRECTLY.                                               *
014700 01  WS-TXN-SEQ-EDIT             PIC 9(06) VALUE ZERO.
014800*    32-BYTE TOKEN - 8 DATE + 6 TIME + 2 HUNDREDTHS + 10 ACCT-NUM  *
014900*    + 6 SEQUENCE = 32 BYTES, MATCHING TX-ID'S WIDTH IN ACTXN.     *
015000 01  WS-NEW-TXN-ID                PIC X(32) VALUE SPACES.
015100*    BROKEN OUT SOLELY FOR BENCH-TEST DISPLAYS OF THE TOKEN'S      *
015200*    COMPONENT FIELDS - THE STRING STATEMENT IN G0001 BUILDS THE   *
015300*    TOKEN THROUGH WS-NEW-TXN-ID ITSELF, NOT THROUGH THIS VIEW.    *
015400 01  WS-NEW-TXN-ID-ALT REDEFINES WS-NEW-TXN-ID.
015500     05  WS-TOKEN-DT              PIC 9(08).
015600     05  WS-TOKEN-TM              PIC 9(06).
015700     05  WS-TOKEN-HS              PIC 9(02).
015800     05  WS-TOKEN-ACCT            PIC X(10).
015900     05  WS-TOKEN-SEQ             PIC 9(06).
016000*****************************************************************
016100*    REJECT TRACE AREA                                          *
016200*****************************************************************
016300*    SPLITS THE REJECT AREA INTO A 2-BYTE ACRTN CODE AND FREE     *
016400*    TEXT SO Y0001'S CONSOLE LINE CARRIES BOTH TOGETHER.           *
016500 01  WS-REJECT-MSG.
016600     05  WS-REJECT-TEXT          PIC X(40) VALUE SPACES.
016700 01  WS-REJECT-MSG-ALT REDEFINES WS-REJECT-MSG.
016800     05  WS-REJECT-CODE-ECHO     PIC X(02).
016900     05  FILLER                  PIC X(38).
017000*****************************************************************
017100 LINKAGE SECTION.
017200*****************************************************************
017300*    LK-NEW-BALANCE AND LK-NEW-TXN-ID ARE THE TWO OUTPUTS THE      *
017400*    CALLER RECEIVES BACK ALONGSIDE THE RETURN CODE.                *
017500 01  LK-BALUSE-PARMS.
017600     05  LK-USER-ID              PIC 9(09).
017700     05  LK-ACCT-NUM             PIC X(10).
017800     05  LK-AMOUNT               PIC S9(13)V99 USAGE COMP-3.
017900     05  LK-NEW-TXN-ID           PIC X(32).
018000     05  LK-NEW-BALANCE          PIC S9(13)V99 USAGE COMP-3.
018100     05  LK-RETURN-CODE          PIC X(02).
018200*****************************************************************
018300 PROCEDURE DIVISION USING LK-BALUSE-PARMS.
018400*****************************************************************
018500 A0001-MAIN.
018600*    DRIVER PARAGRAPH - USER EXISTS, ACCOUNT EXISTS, OWNERSHIP/   *
018700*    STATUS/SUFFICIENT-BALANCE, DEBIT, LOG.  ANY REJECT ALONG     *
018800*    THE WAY SHORT-CIRCUITS TO Y0001 AND NEITHER THE REWRITE NOR  *
018900*    THE TRANSACTION-FILE WRITE IS EVER ATTEMPTED.                 *
019000*    THE ORDER MATTERS - A DEBIT THAT FAILED VALIDATION MUST      *
019100*    NEVER REACH G0001, OR A FAILURE TRANSACTION WOULD HAVE TO     *
019200*    BE LOGGED INSTEAD (THAT IS TXFAIL'S JOB, NOT THIS PROGRAM'S). *
019300*
019400     MOVE '00' TO LK-RETURN-CODE.
019500     PERFORM B0001-OPEN-FILES THRU B0001-EX.
019600     PERFORM C0001-FIND-USER THRU C0001-EX.
019700*
019800*    BALANCE-USE RULE R1 - THE OWNING USER MUST EXIST.              *
019900     IF NOT USER-FOUND
020000         MOVE 'ACRTN-USER-NOT-FOUND' TO WS-REJECT-TEXT
020100         SET ACRTN-USER-NOT-FOUND TO TRUE
020200         PERFORM Y0001-REJECT THRU Y0001-EX
020300     END-IF.
020400*
020500     PERFORM D0001-FIND-ACCOUNT THRU D0001-EX.
020600*
020700*    BALANCE-USE RULE R2 - THE ACCOUNT NUMBER MUST EXIST.           *
020800     IF NOT ACCT-FOUND
020900         MOVE 'ACRTN-ACCOUNT-NOT-FOUND' TO WS-REJECT-TEXT
021000         SET ACRTN-ACCOUNT-NOT-FOUND TO TRUE
021100         PERFORM Y0001-REJECT THRU Y0001-EX
021200     END-IF.
021300*
021400*    REMAINING RULES (OWNERSHIP, STATUS, SUFFICIENT BALANCE) ARE  *
021500*    ALL CHECKED TOGETHER IN E0001 BEFORE THE DEBIT IS ATTEMPTED.  *
021600     PERFORM E0001-VALIDATE THRU E0001-EX.
021700     PERFORM F0001-DEBIT-ACCT THRU F0001-EX.
021800     PERFORM G0001-WRITE-TXN THRU G0001-EX.
021900*
022000*    BOTH OUTPUTS ARE LOADED ONLY AFTER THE DEBIT AND THE LOG     *
022100*    WRITE HAVE BOTH SUCCEEDED - A CALLER NEVER SEES A NEW         *
022200*    BALANCE OR TOKEN FOR A DEBIT THAT DID NOT ACTUALLY POST.      *
022300     MOVE AM-BALANCE TO LK-NEW-BALANCE.
022400     MOVE WS-NEW-TXN-ID TO LK-NEW-TXN-ID.
022500     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
022600     GOBACK.
022700*
022800 A0001-EX.
022900*    NORMAL RETURN - LK-RETURN-CODE IS '00' AND BOTH OUTPUT       *
023000*    FIELDS HAVE BEEN LOADED.                                      *
023100     EXIT.
023200*----------------------------------------------------------------*
023300 B0001-OPEN-FILES.
023400*    ACCOUNT-FILE OPENS I-O SO F0001 CAN REWRITE THE SAME RECORD  *
023500*    D0001 POSITIONS ON.  THE DATE/TIME ACCEPT HAPPENS HERE,      *
023600*    ONCE, SO THE TXN-ID TOKEN AND THE TX-DT/TX-TM STAMP BOTH     *
023700*    CARRY THE SAME MOMENT EVEN IF THE CALL TAKES A WHILE TO      *
023800*    LOCATE THE ACCOUNT.                                           *
023900*----------------------------------------------------------------*
024000     OPEN INPUT ACCOUNT-USER-FILE.
024100     OPEN I-O ACCOUNT-FILE.
024200     ACCEPT WS-SYS-DATE-NUM FROM DATE YYYYMMDD.
024300     ACCEPT WS-SYS-TIME-NUM FROM TIME.
024400 B0001-EX.
024500*    ACCOUNT-USER-FILE AND ACCOUNT-FILE ARE NOW OPEN AND TODAY'S  *
024600*    DATE/TIME IS CAPTURED FOR EVERYTHING DOWNSTREAM.              *
024700     EXIT.
024800*----------------------------------------------------------------*
024900 C0001-FIND-USER.
025000*    LINEAR SCAN FOR THE CALLER'S USER-ID.  ACCOUNT-USER-FILE     *
025100*    CARRIES NO ALTERNATE KEY, SO EVERY UAMS SERVICE CONFIRMS A   *
025200*    USER THE SAME READ-UNTIL-MATCH WAY.                           *
025300*----------------------------------------------------------------*
025400     MOVE 'N' TO WS-AUSR-EOF-SW.
025500 C0001-READ.
025600     READ ACCOUNT-USER-FILE
025700         AT END MOVE 'Y' TO WS-AUSR-EOF-SW
025800     END-READ.
025900     IF NOT AUSR-EOF
026000         IF AU-USER-ID OF ACCOUNT-USER-FILE EQUAL LK-USER-ID
026100             MOVE 'Y' TO WS-USER-FOUND-SW
026200*            CARRY THE CONFIRMED ID FORWARD FOR E0001'S           *
026300*            OWNERSHIP COMPARE.                                    *
026400             MOVE AU-USER-ID OF ACCOUNT-USER-FILE
026500                 TO WS-FOUND-USER-ID
026600         ELSE
026700*            NOT OUR USER - KEEP READING.                         *
026800             GO TO C0001-READ
026900         END-IF
027000     END-IF.
027100 C0001-EX.
027200*    USER-FOUND AND WS-FOUND-USER-ID ARE SET TOGETHER OR NOT AT   *
027300*    ALL - THERE IS NO PATH WHERE ONE IS SET WITHOUT THE OTHER.   *
027400     EXIT.
027500*----------------------------------------------------------------*
027600 D0001-FIND-ACCOUNT.
027700*    ACCOUNT-FILE HAS NO ALTERNATE INDEX BY ACCT-NUM; A PLAIN     *
027800*    SEQUENTIAL SCAN LOCATES THE MATCHING RECORD AND LEAVES IT    *
027900*    POSITIONED FOR THE REWRITE IN F0001.                          *
028000*----------------------------------------------------------------*
028100     MOVE 'N' TO WS-ACCT-EOF-SW.
028200 D0001-READ.
028300     READ ACCOUNT-FILE
028400         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
028500     END-READ.
028600     IF NOT ACCT-EOF
028700         ADD 1 TO WS-RECS-READ
028800         IF AM-ACCT-NUM EQUAL LK-ACCT-NUM
028900             MOVE 'Y' TO WS-ACCT-FOUND-SW
029000         ELSE
029100*            KEEP THE SCAN POSITIONED AND LOOK AT THE NEXT CARD.   *
029200             GO TO D0001-READ
029300         END-IF
029400     END-IF.
029500 D0001-EX.
029600*    ACCT-FOUND SET MEANS AM-ACCOUNT-REC IS POSITIONED ON THE     *
029700*    MATCHING RECORD, READY FOR THE REWRITE IN F0001.              *
029800     EXIT.
029900*----------------------------------------------------------------*
030000 E0001-VALIDATE.
030100*    THREE INDEPENDENT BALANCE-USE RULES, EACH TESTED IN TURN.    *
030200*    ANY ONE FAILURE IS ENOUGH TO REJECT.                          *
030300*----------------------------------------------------------------*
030400*    BALANCE-USE RULE R3 - THE ACCOUNT MUST BELONG TO THE CALLING *
030500*    USER; A MATCHING ACCOUNT-NUM OWNED BY SOMEONE ELSE IS STILL  *
030600*    A REJECT.                                                      *
030700     IF AM-USER-ID NOT EQUAL WS-FOUND-USER-ID
030800         MOVE 'ACRTN-USER-ACCOUNT-UN-MATCH' TO WS-REJECT-TEXT
030900         SET ACRTN-USER-ACCOUNT-UN-MATCH TO TRUE
031000         PERFORM Y0001-REJECT THRU Y0001-EX
031100     END-IF.
031200*
031300*    BALANCE-USE RULE R4 - THE ACCOUNT MUST BE IN-USE; PER CR0064 *
031400*    ABOVE THIS IS A POSITIVE TEST FOR IN-USE, NOT MERELY A       *
031500*    NEGATIVE TEST FOR UNREGISTERED, SO ANY FUTURE THIRD STATUS    *
031600*    VALUE IS ALSO REJECTED HERE WITHOUT A CODE CHANGE.             *
031700     IF NOT AM-STATUS-IN-USE
031800         MOVE 'ACRTN-ACCOUNT-ALREADY-UNREG' TO WS-REJECT-TEXT
031900         SET ACRTN-ACCOUNT-ALREADY-UNREG TO TRUE
032000         PERFORM Y0001-REJECT THRU Y0001-EX
032100     END-IF.
032200*
032300*    BALANCE-USE RULE R5 - THE DEBIT CANNOT DRIVE THE BALANCE      *
032400*    NEGATIVE; EQUAL-TO-BALANCE IS ALLOWED, ONLY STRICTLY GREATER  *
032500*    IS REJECTED.                                                   *
032600     IF LK-AMOUNT > AM-BALANCE
032700         MOVE 'ACRTN-AMOUNT-EXCEED-BALANCE' TO WS-REJECT-TEXT
032800         SET ACRTN-AMOUNT-EXCEED-BALANCE TO TRUE
032900         PERFORM Y0001-REJECT THRU Y0001-EX
033000     END-IF.
033100 E0001-EX.
033200*    CONTROL REACHES HERE ONLY WHEN ALL THREE RULES PASSED -       *
033300*    ANY FAILURE ALREADY SENT CONTROL TO Y0001 AND A GOBACK.       *
033400     EXIT.
033500*----------------------------------------------------------------*
033600 F0001-DEBIT-ACCT.
033700*    BALANCE-USE RULE R6 - THE REWRITE SUBTRACTS THE REQUESTED    *
033800*    AMOUNT FROM AM-BALANCE; THE RECORD'S STATUS AND OWNERSHIP    *
033900*    ARE UNCHANGED BY A DEBIT.                                      *
034000*----------------------------------------------------------------*
034100     SUBTRACT LK-AMOUNT FROM AM-BALANCE.
034200*    CR0201/CR0311 ACCRETED FIELDS - A SUCCESSFUL DEBIT IS BOTH A   *
034300*    MAINTENANCE EVENT AND THE ACCOUNT'S MOST RECENT ACTIVITY, SO   *
034400*    BOTH STAMPS ARE REFRESHED TOGETHER ON THE SAME REWRITE.         *
034500     MOVE WS-SYS-DATE-NUM  TO AM-LAST-TXN-DT.
034600     MOVE WS-SYS-HHMMSS    TO AM-LAST-TXN-TM.
034700     MOVE LK-AMOUNT         TO AM-LAST-TXN-AMT.
034800     MOVE WS-SYS-DATE-NUM  TO AM-LAST-MAINT-DT.
034900     MOVE WS-SYS-HHMMSS    TO AM-LAST-MAINT-TM.
035000     MOVE 'BALU'            TO AM-LAST-MAINT-BY.
035100     ADD 1                  TO AM-MAINT-CNT.
035200*    THESE SEVEN MOVES/ADD HAPPEN REGARDLESS OF THE DRY-RUN TEST    *
035300*    BELOW SO A DRY-RUN DISPLAY STILL SHOWS WHAT WOULD HAVE GONE    *
035400*    TO DISK, EVEN THOUGH THE REWRITE ITSELF IS SKIPPED.             *
035500*
035600*    UPSI-0 DRY-RUN PATH - OPERATIONS CAN SET THE SWITCH ON THE   *
035700*    EXEC CARD TO PROVE OUT A DEBIT WITHOUT THE REWRITE EVER       *
035800*    HITTING PRODUCTION ACCOUNT-FILE.                               *
035900     IF BALUSE-DRY-RUN-SW
036000         DISPLAY 'BALUSE DRY-RUN, NO REWRITE: ' AM-ACCT-NUM
036100     ELSE
036200         REWRITE AM-ACCOUNT-REC
036300         IF WS-ACCT-STATUS NOT EQUAL '00'
036400             MOVE 'ACCOUNT-FILE REWRITE FAILED' TO WS-REJECT-TEXT
036500             PERFORM Y0001-REJECT THRU Y0001-EX
036600         END-IF
036700     END-IF.
036800 F0001-EX.
036900*    AM-BALANCE NOW REFLECTS THE DEBIT, ON FILE UNLESS THIS IS A  *
037000*    DRY RUN.                                                        *
037100     EXIT.
037200*----------------------------------------------------------------*
037300 G0001-WRITE-TXN.
037400*    BALANCE-USE RULE R7 - A SUCCESS TRANSACTION RECORD IS LOGGED *
037500*    WITH THE POST-DEBIT BALANCE SNAPSHOT, NOT THE PRE-DEBIT ONE  *
037600*    - TX-BAL-SNAP IS MOVED FROM AM-BALANCE AFTER F0001 HAS       *
037700*    ALREADY SUBTRACTED THE AMOUNT.                                 *
037800*----------------------------------------------------------------*
037900     ADD 1 TO WS-TXN-SEQ.
038000     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-EDIT.
038100*
038200*    THE TOKEN IS DATE + TIME + HUNDREDTHS + ACCT-NUM + SEQUENCE, *
038300*    IN THAT ORDER, SO TWO TOKENS SORT CHRONOLOGICALLY WHEN       *
038400*    TREATED AS A PLAIN CHARACTER STRING.                           *
038500     STRING WS-SYS-DATE-NUM    DELIMITED BY SIZE
038600            WS-SYS-HHMMSS      DELIMITED BY SIZE
038700            WS-SYS-HS          DELIMITED BY SIZE
038800            LK-ACCT-NUM        DELIMITED BY SIZE
038900            WS-TXN-SEQ-EDIT    DELIMITED BY SIZE
039000       INTO WS-NEW-TXN-ID
039100     END-STRING.
039200*
039300*    TX-TYPE-USE/TX-RESULT-SUCCESS TOGETHER MARK THIS AS A         *
039400*    SUCCESSFUL DEBIT - TXFAIL STAMPS THE SAME TWO 88-LEVELS       *
039500*    DIFFERENTLY WHEN IT LOGS A FAILED ATTEMPT INSTEAD.             *
039600     MOVE WS-NEW-TXN-ID  TO TX-ID.
039700     MOVE LK-ACCT-NUM    TO TX-ACCT-NUM.
039800     SET TX-TYPE-USE     TO TRUE.
039900     SET TX-RESULT-SUCCESS TO TRUE.
040000     MOVE LK-AMOUNT      TO TX-AMOUNT.
040100     MOVE AM-BALANCE     TO TX-BAL-SNAP.
040200     MOVE WS-SYS-DATE-NUM TO TX-DT.
040300     MOVE WS-SYS-HHMMSS   TO TX-TM.
040400*    CR0064/CR0145/CR0311 TRACE FIELDS - A BATCH SERVICE HAS NO     *
040500*    REAL TELLER TERMINAL OR OPERATOR, SO THE NIGHTLY JOB NAME AND  *
040600*    A FIXED BATCH-OPERATOR ID ARE STAMPED INSTEAD, THE SAME WAY    *
040700*    TXFAIL STAMPS ITS OWN FAILURE RECORDS.                         *
040800     MOVE AM-BRANCH-CODE  TO TX-BRANCH-CODE.
040900     MOVE 'BATC'           TO TX-TERM-ID.
041000     MOVE 'UAMSNITE'       TO TX-BATCH-ID.
041100     MOVE 'SYS1'           TO TX-OPERATOR-ID.
041200     MOVE 'BALUSE'         TO TX-PROGRAM-ID.
041300     MOVE WS-TXN-SEQ-EDIT  TO TX-SEQ-NUM.
041400*
041500*    TRANSACTION-FILE IS OPENED AND CLOSED HERE, NOT IN B0001/     *
041600*    Z0001, BECAUSE EXTEND MODE IS ONLY NEEDED FOR THIS ONE         *
041700*    APPEND.                                                        *
041800     OPEN EXTEND TRANSACTION-FILE.
041900     IF BALUSE-DRY-RUN-SW
042000         DISPLAY 'BALUSE DRY-RUN, NO TXN WRITE: ' WS-NEW-TXN-ID
042100     ELSE
042200         WRITE TX-TRANSACTION-REC
042300         IF WS-TXN-STATUS NOT EQUAL '00'
042400             MOVE 'TRANSACTION-FILE WRITE FAILED' TO WS-REJECT-TEXT
042500             PERFORM Y0001-REJECT THRU Y0001-EX
042600         END-IF
042700     END-IF.
042800     CLOSE TRANSACTION-FILE.
042900 G0001-EX.
043000*    WS-NEW-TXN-ID HOLDS THE TOKEN JUST BUILT, MOVED TO THE       *
043100*    LINKAGE AREA BACK IN A0001 AFTER THIS PARAGRAPH RETURNS.      *
043200     EXIT.
043300*----------------------------------------------------------------*
043400 Y0001-REJECT.
043500*    COMMON REJECT EXIT - EVERY VALIDATION FAILURE IN THIS        *
043600*    PROGRAM FUNNELS THROUGH HERE SO THE CONSOLE MESSAGE AND      *
043700*    RETURN-CODE HANDLING ARE CODED ONCE.                           *
043800*----------------------------------------------------------------*
043900     MOVE WS-ACRTN-CODE TO WS-REJECT-CODE-ECHO.
044000     DISPLAY 'BALUSE REJECT ' WS-REJECT-MSG.
044100     MOVE WS-ACRTN-CODE TO LK-RETURN-CODE.
044200     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
044300     GOBACK.
044400 Y0001-EX.
044500*    UNREACHABLE BY FALL-THROUGH - Y0001-REJECT ALWAYS GOBACKS    *
044600*    BEFORE REACHING THIS LABEL; THE LABEL EXISTS ONLY SO THE     *
044700*    PERFORM ... THRU SYNTAX HAS A NAMED END POINT.                 *
044800     EXIT.
044900*----------------------------------------------------------------*
045000 Z0001-CLOSE-FILES.
045100*    CLOSE BOTH STILL-OPEN MASTERS ON EVERY EXIT PATH, SUCCESS    *
045200*    OR REJECT; TRANSACTION-FILE IS ALREADY CLOSED BY G0001.       *
045300*----------------------------------------------------------------*
045400     CLOSE ACCOUNT-USER-FILE.
045500     CLOSE ACCOUNT-FILE.
045600 Z0001-EX.
045700*    BOTH MASTERS ARE NOW CLOSED; THE RUN UNIT IS FREE TO GOBACK  *
045800*    WITHOUT LEAVING A FILE IN AN OPEN STATE FOR THE NEXT CALLER.  *
045900     EXIT.
