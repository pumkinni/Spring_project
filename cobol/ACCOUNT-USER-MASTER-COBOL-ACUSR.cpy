000100*****************************************************************
000200*    ACCOUNT-USER-MASTER-COBOL-ACUSR                            *
000300*    Copybook   : ACUSR                                         *
000400*    Purpose    : Record layout for the USER master read by    *
000500*                 every UAMS account/transaction service that   *
000600*                 has to confirm a USER-ID before it will touch *
000700*                 an ACCOUNT record.                             *
000800*****************************************************************
000900*    CHANGE LOG                                                 *
001000*    DATE      BY   TICKET   DESCRIPTION                        *
001100*    --------  ---  -------  ----------------------------       *
001200*    03-14-84  RH   INIT     ORIGINAL LAYOUT FOR UAMS R1 -        *
001300*                   USER-ID AND USER-NAME ONLY.                  *
001400*    11-20-88  RH   CR0064   ADDED AU-USER-STATUS (BRANCH WANTS   *
001500*                   TO SUSPEND A USER WITHOUT UNREGISTERING       *
001600*                   EVERY ACCOUNT ONE AT A TIME) AND AU-USER-     *
001700*                   REG-DT SO THE HELP DESK CAN SEE HOW LONG A    *
001800*                   USER HAS BEEN ON FILE.                       *
001900*    09-02-91  TMO  CR0118   ADDED AU-BRANCH-CODE/AU-DEPT-CODE AS *
002000*                   PART OF THE BRANCH-CONSOLIDATION PROJECT -    *
002100*                   SAME TICKET THAT REPACKED AM-BALANCE IN       *
002200*                   ACMST.  EVERY USER NOW CARRIES A HOME BRANCH. *
002300*    07-14-95  JF   CR0180   ADDED THE MAILING-ADDRESS BLOCK AND  *
002400*                   PHONE/EXTENSION SO COLLECTIONS COULD STOP     *
002500*                   PULLING ADDRESSES FROM THE PAPER APPLICATION  *
002600*                   FILE BY HAND.                                 *
002700*    02-11-99  DK   Y2K-07   CONFIRMED AU-USER-REG-DT CARRIES THE *
002800*                   FULL CENTURY - NO WINDOWING LOGIC NEEDED.      *
002900*    04-09-03  SA   CR0311   ADDED AU-LAST-MAINT-DT/TM/BY AND THE *
003000*                   PORTFOLIO COUNTERS (AU-ACCT-OPEN-CNT, AU-     *
003100*                   ACCT-CLOSE-CNT, AU-TOTAL-TXN-CNT) - SAME      *
003200*                   TICKET THAT ADDED ACMST'S NUMERIC REDEFINE.   *
003300*****************************************************************
003400 01  AU-ACCOUNT-USER-REC.
003500*    ---------------------------------------------------------
003600*    ORIGINAL R1 FIELDS - DO NOT RESEQUENCE, A DOZEN DOWNSTREAM
003700*    REPORTS STILL ASSUME USER-ID/USER-NAME ARE THE FIRST TWO
003800*    FIELDS ON THE RECORD.
003900*    ---------------------------------------------------------
004000     05  AU-USER-ID              PIC 9(09).
004100     05  AU-USER-NAME            PIC X(30).
004200*    ---------------------------------------------------------
004300*    CR0064 (1988) - SUSPEND/REINSTATE A USER WITHOUT TOUCHING
004400*    THE ACCOUNT FILE, AND RECORD WHEN THE USER CAME ON FILE.
004500*    ---------------------------------------------------------
004600     05  AU-USER-STATUS          PIC X(01).
004700         88  AU-STATUS-ACTIVE        VALUE 'A'.
004800         88  AU-STATUS-SUSPENDED     VALUE 'S'.
004900         88  AU-STATUS-CLOSED        VALUE 'C'.
005000     05  AU-USER-REG-DT          PIC 9(08).
005100*    ---------------------------------------------------------
005200*    CR0118 (1991) - BRANCH-CONSOLIDATION PROJECT.
005300*    ---------------------------------------------------------
005400     05  AU-BRANCH-CODE          PIC X(04).
005500     05  AU-DEPT-CODE            PIC X(03).
005600*    ---------------------------------------------------------
005700*    CR0180 (1995) - MAILING ADDRESS / CONTACT BLOCK FOR
005800*    COLLECTIONS CORRESPONDENCE.
005900*    ---------------------------------------------------------
006000     05  AU-ADDR-LINE-1          PIC X(20).
006100     05  AU-ADDR-LINE-2          PIC X(20).
006200     05  AU-ADDR-CITY            PIC X(15).
006300     05  AU-ADDR-STATE           PIC X(02).
006400     05  AU-ADDR-ZIP             PIC X(09).
006500     05  AU-PHONE-NUM            PIC X(10).
006600     05  AU-PHONE-EXT            PIC X(04).
006700*    ---------------------------------------------------------
006800*    CR0311 (2003) - LAST-MAINTENANCE STAMP AND THE PORTFOLIO
006900*    COUNTERS THE ANNUAL-REVIEW REPORT PULLS FROM DIRECTLY
007000*    INSTEAD OF RE-SCANNING THE ACCOUNT AND TRANSACTION FILES.
007100*    ---------------------------------------------------------
007200     05  AU-LAST-MAINT-DT        PIC 9(08).
007300     05  AU-LAST-MAINT-TM        PIC 9(06).
007400     05  AU-LAST-MAINT-BY        PIC X(04).
007500     05  AU-ACCT-OPEN-CNT        PIC 9(03).
007600     05  AU-ACCT-CLOSE-CNT       PIC 9(03).
007700     05  AU-TOTAL-TXN-CNT        PIC 9(07).
007800     05  FILLER                  PIC X(02).
