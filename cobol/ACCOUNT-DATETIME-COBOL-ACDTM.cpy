000100*****************************************************************
000200*    ACCOUNT-DATETIME-COBOL-ACDTM                               *
000300*    Copybook   : ACDTM                                         *
000400*    Purpose    : Common system date/time work area, ACCEPTed   *
000500*                 FROM DATE YYYYMMDD and FROM TIME once per run  *
000600*                 and shared by every UAMS account/transaction   *
000700*                 service that has to stamp a master or log      *
000800*                 record.  Kept as one copybook so the shop does *
000900*                 not hand-key the same ACCEPT group five times.  *
001000*****************************************************************
001100*    CHANGE LOG                                                 *
001200*    DATE      BY   TICKET   DESCRIPTION                        *
001300*    --------  ---  -------  ----------------------------       *
001400*    11-20-88  RH   CR0064   PULLED OUT OF ACOPEN INTO ITS OWN   *
001500*                   COPYBOOK SO BALUSE/TXFAIL COULD SHARE IT.    *
001600*    02-11-99  DK   Y2K-07   SWITCHED FROM ACCEPT FROM DATE TO   *
001700*                   ACCEPT FROM DATE YYYYMMDD - FULL CENTURY.    *
001800*****************************************************************
001900 01  WS-SYS-DATE-NUM             PIC 9(08).
002000 01  WS-SYS-DATE-ALT REDEFINES WS-SYS-DATE-NUM.
002100     05  WS-SYS-CC               PIC 9(02).
002200     05  WS-SYS-YY               PIC 9(02).
002300     05  WS-SYS-MM               PIC 9(02).
002400     05  WS-SYS-DD               PIC 9(02).
002500*
002600 01  WS-SYS-TIME-NUM             PIC 9(08).
002700 01  WS-SYS-TIME-ALT REDEFINES WS-SYS-TIME-NUM.
002800     05  WS-SYS-HHMMSS           PIC 9(06).
002900     05  WS-SYS-HS               PIC 9(02).
