000100*****************************************************************
000200*  UAMS - USER ACCOUNT MAINTENANCE SYSTEM                       *
000300*  PROGRAM   : TXFAIL                                           *
000400*  PURPOSE   : FAILED-TRANSACTION RECORDING SERVICE.  LOGS A    *
000500*              FAILURE TRANSACTION RECORD FOR A GIVEN ACCOUNT   *
000600*              AND AMOUNT WITH NO BALANCE CHANGE - USED WHEN AN *
000700*              UPSTREAM/COMPENSATING STEP COULD NOT COMPLETE     *
000800*              THE DEBIT.                                        *
000900*  TECTONICS : COBC                                              *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200*****************************************************************
001300 PROGRAM-ID.       TXFAIL.
001400 AUTHOR.           R HALVERSEN.
001500 INSTALLATION.     MIDSTATE DATA CENTER.
001600 DATE-WRITTEN.     01-08-85.
001700 DATE-COMPILED.
001800 SECURITY.         UAMS PRODUCTION - RESTRICTED, SEE DP-SEC-04.
001900*****************************************************************
002000*    CHANGE LOG                                                 *
002100*    DATE      BY   TICKET   DESCRIPTION                        *
002200*    --------  ---  -------  ----------------------------       *
002300*    01-08-85  RH   CR0014   STUB CODING CLONED FROM THE UAMS     *
002400*                   PROGRAM SKELETON - OPENS ACCOUNT-FILE ONLY,   *
002500*                   NO TRANSACTION-FILE LOGIC YET.                *
002600*    06-30-96  JF   CR0201   REWORKED AS THE FAILED-TRANSACTION   *
002700*                   RECORDING SERVICE.  ADDED WHEN THE CARD-AUTH  *
002800*                   FRONT END STARTED COMPENSATING DEBITS THAT    *
002900*                   FAILED DOWNSTREAM OF BALUSE.                  *
003000*    02-11-99  DK   Y2K-07   CONFIRMED TX-DT CARRIES FULL         *
003100*                   4-DIGIT CENTURY - NO WINDOWING LOGIC NEEDED.  *
003200*    04-09-03  SA   CR0311   RENUMBERED PARAGRAPHS TO THE A0001   *
003300*                   STANDARD USED ACROSS THE UAMS SUITE.          *
003400*    05-17-01  SA   CR0298   DROPPED THE OWNERSHIP/STATUS CHECKS -*
003500*                   POLICY MEMO 01-04 SAYS A FAILURE RECORD IS    *
003600*                   LOGGED FOR ANY ACCOUNT THAT EXISTS, PERIOD.   *
003700*    02-19-04  SA   CR0322   ADDED PARAGRAPH-LEVEL COMMENTARY     *
003800*                   THROUGHOUT, ESPECIALLY AROUND WHY THIS        *
003900*                   PROGRAM SKIPS THE OWNERSHIP/STATUS CHECKS     *
004000*                   THE OTHER UAMS SERVICES ALL CARRY - NO LOGIC  *
004100*                   CHANGE, DOCUMENTATION ONLY.                    *
004200*    02-20-04  SA   CR0326   ACTXN WIDENED - D0001 NOW STAMPS THE  *
004300*                   NEW TX-BRANCH-CODE THROUGH TX-SEQ-NUM TRACE    *
004400*                   FIELDS, PULLING AM-BRANCH-CODE FROM THE READ-  *
004500*                   ONLY ACCOUNT LOOKUP - NO REWRITE ADDED.         *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800*****************************************************************
004900 CONFIGURATION SECTION.
005000*    STANDARD UAMS SPECIAL-NAMES BLOCK.  UPSI-0 LETS OPERATIONS   *
005100*    PROVE OUT A FAILURE-LOGGING REQUEST WITHOUT THE TRANSACTION- *
005200*    FILE WRITE TAKING EFFECT.                                      *
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS TXFAIL-DRY-RUN-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    ACCOUNT-FILE IS OPENED INPUT ONLY - THIS SERVICE NEVER       *
005900*    CHANGES A BALANCE OR A STATUS, IT ONLY CONFIRMS THE ACCOUNT   *
006000*    NUMBER EXISTS AND READS THE BALANCE FOR THE SNAPSHOT FIELD.   *
006100     SELECT ACCOUNT-FILE ASSIGN TO UAMSACT
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-ACCT-STATUS.
006500*
006600*    TRANSACTION-FILE IS OPENED IN EXTEND MODE ONLY INSIDE D0001,  *
006700*    JUST LONG ENOUGH TO APPEND THE ONE FAILURE RECORD THIS CALL   *
006800*    PRODUCES.                                                      *
006900     SELECT TRANSACTION-FILE ASSIGN TO UAMSTXN
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-TXN-STATUS.
007300*****************************************************************
007400 DATA DIVISION.
007500*****************************************************************
007600 FILE SECTION.
007700*    BOTH RECORD LAYOUTS ARE THE SHOP-WIDE COPYBOOKS SHARED BY    *
007800*    EVERY UAMS SERVICE.                                           *
007900 FD  ACCOUNT-FILE RECORDING MODE F.
008000     COPY ACCOUNT-MASTER-COBOL-ACMST.
008100*
008200 FD  TRANSACTION-FILE RECORDING MODE F.
008300     COPY ACCOUNT-TRANSACTION-LOG-COBOL-ACTXN.
008400*****************************************************************
008500 WORKING-STORAGE SECTION.
008600*****************************************************************
008700*    FILE STATUS / SWITCHES                                     *
008800*****************************************************************
008900*    BOTH STATUS BYTES TEST '00' FOR OK, THE SHOP-STANDARD TEST.  *
009000 77  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
009100 01  WS-TXN-STATUS               PIC X(02) VALUE SPACES.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.
009500         88  ACCT-FOUND                    VALUE 'Y'.
009600     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.
009700         88  ACCT-EOF                      VALUE 'Y'.
009800*    PACKED 2-BYTE VIEW OF THE TWO SWITCHES ABOVE FOR A SINGLE-   *
009900*    DISPLAY BENCH-TEST DUMP.                                      *
010000 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC X(02).
010100*****************************************************************
010200*    RETURN CODE TABLE                                          *
010300*****************************************************************
010400 COPY ACCOUNT-RETURN-CODES-COBOL-ACRTN.
010500*****************************************************************
010600*    SYSTEM DATE/TIME WORK AREA                                 *
010700*****************************************************************
010800*    SUPPLIES BOTH THE TXN-ID TOKEN'S DATE/TIME SEGMENT AND THE   *
010900*    TX-DT/TX-TM STAMP WRITTEN TO THE LOG RECORD IN D0001.         *
011000 COPY ACCOUNT-DATETIME-COBOL-ACDTM.
011100*****************************************************************
011200*    COUNTERS (BINARY PER UAMS STANDARDS)                       *
011300*****************************************************************
011400*    BENCH-TEST TALLY ONLY, NEVER TESTED FOR A LIMIT.              *
011500 01  WS-RECS-READ                PIC S9(9) COMP VALUE ZERO.
011600*    WITHIN-RUN SEQUENCE NUMBER FOLDED INTO THE TXN-ID TOKEN, THE  *
011700*    SAME CONVENTION BALUSE USES FOR ITS OWN SUCCESS TOKENS.        *
011800 01  WS-TXN-SEQ                  PIC S9(6) COMP VALUE ZERO.
011900*****************************************************************
012000*    TRANSACTION-ID TOKEN WORK AREA                             *
012100*****************************************************************
012200*    WS-TXN-SEQ IS ZERO-EDITED INTO THIS FIELD BEFORE THE STRING  *
012300*    BELOW BECAUSE WS-TXN-SEQ ITSELF IS A COMP ITEM.                *
012400 01  WS-TXN-SEQ-EDIT             PIC 9(06) VALUE ZERO.
012500*    32-BYTE TOKEN - 8 DATE + 6 TIME + 2 HUNDREDTHS + 10 ACCT-NUM  *
012600*    + 6 SEQUENCE = 32 BYTES, MATCHING TX-ID'S WIDTH IN ACTXN.     *
012700 01  WS-NEW-TXN-ID                PIC X(32) VALUE SPACES.
012800*    BROKEN OUT SOLELY FOR BENCH-TEST DISPLAYS OF THE TOKEN'S      *
012900*    COMPONENT FIELDS.                                              *
013000 01  WS-NEW-TXN-ID-ALT REDEFINES WS-NEW-TXN-ID.
013100     05  WS-TOKEN-DT              PIC 9(08).
013200     05  WS-TOKEN-TM              PIC 9(06).
013300     05  WS-TOKEN-HS              PIC 9(02).
013400     05  WS-TOKEN-ACCT            PIC X(10).
013500     05  WS-TOKEN-SEQ             PIC 9(06).
013600*****************************************************************
013700*    REJECT TRACE AREA                                          *
013800*****************************************************************
013900*    SPLITS THE REJECT AREA INTO A 2-BYTE ACRTN CODE AND FREE     *
014000*    TEXT SO Y0001'S CONSOLE LINE CARRIES BOTH TOGETHER.           *
014100 01  WS-REJECT-MSG.
014200     05  WS-REJECT-TEXT          PIC X(40) VALUE SPACES.
014300 01  WS-REJECT-MSG-ALT REDEFINES WS-REJECT-MSG.
014400     05  WS-REJECT-CODE-ECHO     PIC X(02).
014500     05  FILLER                  PIC X(38).
014600*****************************************************************
014700 LINKAGE SECTION.
014800*****************************************************************
014900*    NOTE THE ABSENCE OF LK-USER-ID - UNLIKE BALUSE, THIS SERVICE *
015000*    IS CALLED WITH ONLY AN ACCOUNT NUMBER AND AMOUNT, BECAUSE    *
015100*    POLICY MEMO 01-04 DOES NOT REQUIRE OWNERSHIP TO BE RECHECKED.*
015200 01  LK-TXFAIL-PARMS.
015300     05  LK-ACCT-NUM             PIC X(10).
015400     05  LK-AMOUNT               PIC S9(13)V99 USAGE COMP-3.
015500     05  LK-NEW-TXN-ID           PIC X(32).
015600     05  LK-RETURN-CODE          PIC X(02).
015700*****************************************************************
015800 PROCEDURE DIVISION USING LK-TXFAIL-PARMS.
015900*****************************************************************
016000 A0001-MAIN.
016100*    DRIVER PARAGRAPH - CONFIRM THE ACCOUNT EXISTS, THEN LOG THE  *
016200*    FAILURE RECORD.  THERE IS DELIBERATELY NO OWNERSHIP OR       *
016300*    STATUS RULE HERE THE WAY THERE IS IN BALUSE/ACCLSE - SEE     *
016400*    C0001 BELOW FOR WHY.                                          *
016500*
016600     MOVE '00' TO LK-RETURN-CODE.
016700     PERFORM B0001-OPEN-FILES THRU B0001-EX.
016800     PERFORM C0001-FIND-ACCOUNT THRU C0001-EX.
016900*
017000*    FAILED-TRANSACTION RULE R1 - THE ACCOUNT NUMBER MUST EXIST,  *
017100*    EVEN THOUGH NO OTHER CHECK IS MADE AGAINST IT.                *
017200     IF NOT ACCT-FOUND
017300         MOVE 'ACRTN-ACCOUNT-NOT-FOUND' TO WS-REJECT-TEXT
017400         SET ACRTN-ACCOUNT-NOT-FOUND TO TRUE
017500         PERFORM Y0001-REJECT THRU Y0001-EX
017600     END-IF.
017700*
017800     PERFORM D0001-WRITE-TXN THRU D0001-EX.
017900*
018000     MOVE WS-NEW-TXN-ID TO LK-NEW-TXN-ID.
018100     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
018200     GOBACK.
018300*
018400 A0001-EX.
018500*    NORMAL RETURN - LK-RETURN-CODE IS '00' AND LK-NEW-TXN-ID     *
018600*    CARRIES THE TOKEN JUST LOGGED.                                 *
018700     EXIT.
018800*----------------------------------------------------------------*
018900 B0001-OPEN-FILES.
019000*    ONLY ACCOUNT-FILE IS OPENED HERE - TRANSACTION-FILE IS       *
019100*    OPENED AND CLOSED INSIDE D0001 IN EXTEND MODE ONLY FOR THE   *
019200*    DURATION OF THE ONE APPEND.  THE DATE/TIME ACCEPT HAPPENS    *
019300*    HERE SO THE TOKEN AND THE TX-DT/TX-TM STAMP MATCH.            *
019400*----------------------------------------------------------------*
019500     OPEN INPUT ACCOUNT-FILE.
019600     ACCEPT WS-SYS-DATE-NUM FROM DATE YYYYMMDD.
019700     ACCEPT WS-SYS-TIME-NUM FROM TIME.
019800 B0001-EX.
019900*    ACCOUNT-FILE IS OPEN AND TODAY'S DATE/TIME IS CAPTURED.       *
020000     EXIT.
020100*----------------------------------------------------------------*
020200 C0001-FIND-ACCOUNT.
020300*----------------------------------------------------------------*
020400*    NO OWNERSHIP OR STATUS CHECK HERE - POLICY MEMO 01-04: A     *
020500*    FAILURE RECORD IS LOGGED FOR ANY ACCOUNT THAT EXISTS.        *
020600*    THE UPSTREAM CALLER (CARD-AUTH) HAS ALREADY ESTABLISHED      *
020700*    OWNERSHIP AND STATUS BEFORE IT EVER ATTEMPTED THE DEBIT       *
020800*    THAT FAILED; RECHECKING THOSE RULES HERE WOULD ONLY RISK      *
020900*    REJECTING THE VERY FAILURE RECORD THE CALLER NEEDS WRITTEN.  *
021000     MOVE 'N' TO WS-ACCT-EOF-SW.
021100 C0001-READ.
021200     READ ACCOUNT-FILE
021300         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
021400     END-READ.
021500     IF NOT ACCT-EOF
021600         ADD 1 TO WS-RECS-READ
021700         IF AM-ACCT-NUM EQUAL LK-ACCT-NUM
021800             MOVE 'Y' TO WS-ACCT-FOUND-SW
021900         ELSE
022000*            NOT OUR ACCOUNT - KEEP READING.                      *
022100             GO TO C0001-READ
022200         END-IF
022300     END-IF.
022400 C0001-EX.
022500*    ACCT-FOUND SET MEANS AM-ACCOUNT-REC IS POSITIONED ON THE     *
022600*    MATCHING RECORD, SUPPLYING THE BALANCE SNAPSHOT IN D0001.     *
022700     EXIT.
022800*----------------------------------------------------------------*
022900 D0001-WRITE-TXN.
023000*    FAILED-TRANSACTION RULE R2 - THE LOGGED RECORD CARRIES       *
023100*    TX-RESULT-FAILURE AND THE BALANCE AS IT STOOD AT READ TIME - *
023200*    NO ARITHMETIC IS PERFORMED AGAINST AM-BALANCE, ONLY A        *
023300*    SNAPSHOT, SINCE THE WHOLE POINT IS THAT NO DEBIT HAPPENED.    *
023400*----------------------------------------------------------------*
023500     ADD 1 TO WS-TXN-SEQ.
023600     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-EDIT.
023700*
023800*    SAME TOKEN LAYOUT BALUSE USES - DATE + TIME + HUNDREDTHS +   *
023900*    ACCT-NUM + SEQUENCE - SO A FAILED AND A SUCCESSFUL TOKEN ARE *
024000*    INDISTINGUISHABLE BY FORMAT, ONLY BY THE TX-RESULT FIELD.     *
024100     STRING WS-SYS-DATE-NUM    DELIMITED BY SIZE
024200            WS-SYS-HHMMSS      DELIMITED BY SIZE
024300            WS-SYS-HS          DELIMITED BY SIZE
024400            LK-ACCT-NUM        DELIMITED BY SIZE
024500            WS-TXN-SEQ-EDIT    DELIMITED BY SIZE
024600       INTO WS-NEW-TXN-ID
024700     END-STRING.
024800*
024900*    FAILED-TRANSACTION RULE R3 - TX-TYPE-USE/TX-RESULT-FAILURE   *
025000*    TOGETHER MARK THIS AS A FAILED DEBIT ATTEMPT; BALUSE STAMPS  *
025100*    THE SAME TWO 88-LEVELS TO TX-RESULT-SUCCESS ON ITS OWN LOG.  *
025200     MOVE WS-NEW-TXN-ID    TO TX-ID.
025300     MOVE LK-ACCT-NUM      TO TX-ACCT-NUM.
025400     SET TX-TYPE-USE       TO TRUE.
025500     SET TX-RESULT-FAILURE TO TRUE.
025600     MOVE LK-AMOUNT        TO TX-AMOUNT.
025700     MOVE AM-BALANCE       TO TX-BAL-SNAP.
025800     MOVE WS-SYS-DATE-NUM  TO TX-DT.
025900     MOVE WS-SYS-HHMMSS    TO TX-TM.
026000*    CR0064/CR0145/CR0311 TRACE FIELDS - SAME BATCH STAMPING BALUSE *
026100*    USES ON ITS OWN LOG RECORD.  AM-ACCOUNT-REC IS ONLY READ HERE, *
026200*    NEVER REWRITTEN, SO PULLING AM-BRANCH-CODE FOR THE LOG DOES    *
026300*    NOT VIOLATE THE "NO ACCOUNT UPDATE ON FAILURE" RULE.           *
026400     MOVE AM-BRANCH-CODE   TO TX-BRANCH-CODE.
026500     MOVE 'BATC'            TO TX-TERM-ID.
026600     MOVE 'UAMSNITE'        TO TX-BATCH-ID.
026700     MOVE 'SYS1'            TO TX-OPERATOR-ID.
026800     MOVE 'TXFAIL'          TO TX-PROGRAM-ID.
026900     MOVE WS-TXN-SEQ-EDIT   TO TX-SEQ-NUM.
027000*
027100*    TRANSACTION-FILE IS OPENED AND CLOSED HERE, NOT IN B0001/     *
027200*    Z0001, BECAUSE EXTEND MODE IS ONLY NEEDED FOR THIS ONE         *
027300*    APPEND.                                                        *
027400     OPEN EXTEND TRANSACTION-FILE.
027500     IF TXFAIL-DRY-RUN-SW
027600         DISPLAY 'TXFAIL DRY-RUN, NO TXN WRITE: ' WS-NEW-TXN-ID
027700     ELSE
027800         WRITE TX-TRANSACTION-REC
027900         IF WS-TXN-STATUS NOT EQUAL '00'
028000             MOVE 'TRANSACTION-FILE WRITE FAILED' TO WS-REJECT-TEXT
028100             PERFORM Y0001-REJECT THRU Y0001-EX
028200         END-IF
028300     END-IF.
028400     CLOSE TRANSACTION-FILE.
028500 D0001-EX.
028600*    WS-NEW-TXN-ID HOLDS THE TOKEN JUST LOGGED, MOVED TO THE      *
028700*    LINKAGE AREA BACK IN A0001 AFTER THIS PARAGRAPH RETURNS.      *
028800     EXIT.
028900*----------------------------------------------------------------*
029000 Y0001-REJECT.
029100*    COMMON REJECT EXIT - BOTH POSSIBLE FAILURES IN THIS PROGRAM  *
029200*    (ACCOUNT NOT FOUND, TRANSACTION-FILE WRITE FAILURE) FUNNEL   *
029300*    THROUGH HERE.                                                  *
029400*----------------------------------------------------------------*
029500     MOVE WS-ACRTN-CODE TO WS-REJECT-CODE-ECHO.
029600     DISPLAY 'TXFAIL REJECT ' WS-REJECT-MSG.
029700     MOVE WS-ACRTN-CODE TO LK-RETURN-CODE.
029800     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
029900     GOBACK.
030000 Y0001-EX.
030100*    UNREACHABLE BY FALL-THROUGH - Y0001-REJECT ALWAYS GOBACKS    *
030200*    BEFORE REACHING THIS LABEL.                                    *
030300     EXIT.
030400*----------------------------------------------------------------*
030500 Z0001-CLOSE-FILES.
030600*    CLOSES ACCOUNT-FILE ON EVERY EXIT PATH, SUCCESS OR REJECT;   *
030700*    TRANSACTION-FILE IS ALREADY CLOSED BY D0001.                  *
030800*----------------------------------------------------------------*
030900     CLOSE ACCOUNT-FILE.
031000 Z0001-EX.
031100*    ACCOUNT-FILE IS NOW CLOSED; THE RUN UNIT IS FREE TO GOBACK.  *
031200     EXIT.
