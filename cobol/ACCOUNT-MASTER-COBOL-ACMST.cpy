000100*****************************************************************
000200*    ACCOUNT-MASTER-COBOL-ACMST                                 *
000300*    Copybook   : ACMST                                         *
000400*    Purpose    : Record layout for the ACCOUNT master.          *
000500*                 One record per account ever opened; a closed   *
000600*                 (unregistered) account is never deleted, only  *
000700*                 flagged AM-STATUS = 'U' and timestamped.        *
000800*****************************************************************
000900*    CHANGE LOG                                                 *
001000*    DATE      BY   TICKET   DESCRIPTION                        *
001100*    --------  ---  -------  ----------------------------       *
001200*    03-14-84  RH   INIT     ORIGINAL LAYOUT FOR UAMS R1         *
001300*    11-20-88  RH   CR0064   ADDED AM-UNREG-DT/AM-UNREG-TM       *
001400*    09-02-91  TMO  CR0118   REPACKED AM-BALANCE AS COMP-3 AND   *
001500*                   ADDED AM-BRANCH-CODE/AM-ACCT-TYPE AS PART    *
001600*                   OF THE SAME BRANCH-CONSOLIDATION TICKET      *
001700*                   THAT TOUCHED ACUSR.                          *
001800*    03-14-96  JF   CR0201   ADDED AM-LAST-TXN-DT/TM/AMT SO      *
001900*                   BALUSE DOESN'T HAVE TO RE-READ THE           *
002000*                   TRANSACTION FILE JUST TO ANSWER "WHEN WAS    *
002100*                   THIS ACCOUNT LAST USED."                     *
002200*    02-11-99  DK   Y2K-07   CONFIRMED CCYYMMDD WINDOWING N/A -  *
002300*                   DATE FIELDS ALREADY CARRY FULL CENTURY       *
002400*    04-09-03  SA   CR0311   ADDED AM-ACCOUNT-REC-ALT NUMERIC     *
002500*                   REDEFINE SO THE ACCT-NUM CAN BE INCREMENTED   *
002600*                   WITHOUT A SEPARATE WORKING-STORAGE MOVE, AND   *
002700*                   ADDED AM-LAST-MAINT-DT/TM/BY PLUS AM-MAINT-   *
002800*                   CNT SO AUDIT CAN TELL HOW MANY TIMES A        *
002900*                   RECORD HAS BEEN REWRITTEN WITHOUT WALKING      *
003000*                   THE TRANSACTION LOG.                          *
003100*****************************************************************
003200 01  AM-ACCOUNT-REC.
003300*    ---------------------------------------------------------
003400*    ORIGINAL R1 FIELDS.
003500*    ---------------------------------------------------------
003600     05  AM-ACCT-ID              PIC 9(09).
003700     05  AM-USER-ID              PIC 9(09).
003800     05  AM-ACCT-NUM             PIC X(10).
003900     05  AM-STATUS               PIC X(01).
004000         88  AM-STATUS-IN-USE        VALUE 'I'.
004100         88  AM-STATUS-UNREG         VALUE 'U'.
004200     05  AM-BALANCE              PIC S9(13)V99 USAGE COMP-3.
004300     05  AM-REG-DT               PIC 9(08).
004400     05  AM-REG-TM               PIC 9(06).
004500*    ---------------------------------------------------------
004600*    CR0064 (1988) - UNREGISTRATION TIMESTAMP.
004700*    ---------------------------------------------------------
004800     05  AM-UNREG-DT             PIC 9(08).
004900     05  AM-UNREG-TM             PIC 9(06).
005000*    ---------------------------------------------------------
005100*    CR0118 (1991) - BRANCH-CONSOLIDATION PROJECT.  AM-ACCT-TYPE
005200*    IS CARRIED FOR FUTURE PRODUCT SEGMENTATION; TODAY EVERY
005300*    ACCOUNT UAMS OPENS IS STAMPED AM-TYPE-STANDARD.
005400*    ---------------------------------------------------------
005500     05  AM-BRANCH-CODE          PIC X(04).
005600     05  AM-ACCT-TYPE            PIC X(02).
005700         88  AM-TYPE-STANDARD        VALUE 'ST'.
005800*    ---------------------------------------------------------
005900*    CR0201 (1996) - LAST-ACTIVITY SNAPSHOT.  NOT MAINTAINED ON
006000*    A FAILED USE TRANSACTION - SEE TXFAIL, WHICH NEVER REWRITES
006100*    THIS RECORD.
006200*    ---------------------------------------------------------
006300     05  AM-LAST-TXN-DT          PIC 9(08).
006400     05  AM-LAST-TXN-TM          PIC 9(06).
006500     05  AM-LAST-TXN-AMT         PIC S9(13)V99 USAGE COMP-3.
006600*    ---------------------------------------------------------
006700*    CR0311 (2003) - MAINTENANCE AUDIT TRAIL.
006800*    ---------------------------------------------------------
006900     05  AM-LAST-MAINT-DT        PIC 9(08).
007000     05  AM-LAST-MAINT-TM        PIC 9(06).
007100     05  AM-LAST-MAINT-BY        PIC X(04).
007200     05  AM-MAINT-CNT            PIC 9(05) USAGE COMP-3.
007300     05  FILLER                  PIC X(06).
007400 01  AM-ACCOUNT-REC-ALT REDEFINES AM-ACCOUNT-REC.
007500     05  AM-ALT-ACCT-ID          PIC 9(09).
007600     05  AM-ALT-USER-ID          PIC 9(09).
007700     05  AM-ALT-ACCT-NUM-N       PIC 9(10).
007800     05  FILLER                  PIC X(92).
