000100*****************************************************************
000200*  UAMS - USER ACCOUNT MAINTENANCE SYSTEM                       *
000300*  PROGRAM   : ACINQR                                           *
000400*  PURPOSE   : ACCOUNT INQUIRY SERVICE.  GIVEN A USER-ID,        *
000500*              RETURNS THE ACCT-NUMBER/BALANCE OF EVERY          *
000600*              ACCOUNT RECORD OWNED BY THAT USER, ANY STATUS.    *
000700*  TECTONICS : COBC                                              *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000*****************************************************************
001100 PROGRAM-ID.       ACINQR.
001200 AUTHOR.           R HALVERSEN.
001300 INSTALLATION.     MIDSTATE DATA CENTER.
001400 DATE-WRITTEN.     04-02-84.
001500 DATE-COMPILED.
001600 SECURITY.         UAMS PRODUCTION - RESTRICTED, SEE DP-SEC-04.
001700*****************************************************************
001800*    CHANGE LOG                                                 *
001900*    DATE      BY   TICKET   DESCRIPTION                        *
002000*    --------  ---  -------  ----------------------------       *
002100*    04-02-84  RH   INIT     ORIGINAL CODING OF ACCOUNT-INQUIRY  *
002200*                   RULE FOR UAMS RELEASE 1, FLAT CARD OUTPUT.   *
002300*    11-20-88  RH   CR0064   RETURN-LIST RAISED TO 10 ENTRIES TO *
002400*                   MATCH THE MAX-ACCOUNT-PER-USER-10 LIMIT.      *
002500*    09-02-91  TMO  CR0118   CONVERTED TO THE AM-BALANCE COMP-3   *
002600*                   LAYOUT AFTER THE ACMST COPYBOOK REPACK.       *
002700*    06-14-94  TMO  CR0164   DROPPED THE CARD-IMAGE PRINT LINE -  *
002800*                   CALLERS NOW RECEIVE LK-ACCT-LIST DIRECTLY.    *
002900*    07-11-97  JF   CR0246   REFRESHED ERROR TRACE IN Y0001.      *
003000*    04-09-03  SA   CR0311   RENUMBERED PARAGRAPHS TO THE A0001   *
003100*                   STANDARD USED ACROSS THE UAMS SUITE.          *
003200*    02-19-04  SA   CR0319   RETURN-LIST RAISED AGAIN, 10 TO 11 - *
003300*                   ACOPEN REJECTS ON COUNT > 10, NOT COUNT = 10, *
003400*                   SO A USER CAN LEGITIMATELY HOLD AN 11TH       *
003500*                   ACCOUNT RECORD BEFORE THE 12TH CREATE IS      *
003600*                   TURNED AWAY.  THE 10-ENTRY TABLE WAS QUIETLY  *
003700*                   DROPPING THAT 11TH ACCOUNT FROM THE ANSWER;   *
003800*                   RAISED THE OCCURS AND THE SCAN CEILING BY ONE *
003900*                   SO THE INQUIRY CAN NEVER UNDER-REPORT.        *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*****************************************************************
004300 CONFIGURATION SECTION.
004400*    SPECIAL-NAMES FOLLOWS THE SAME BOILERPLATE AS EVERY OTHER  *
004500*    UAMS SERVICE - C01/TOP-OF-FORM IS CARRIED EVEN THOUGH THIS *
004600*    PROGRAM PRINTS NOTHING, AND UPSI-0 GIVES OPERATIONS A WAY  *
004700*    TO FORCE A NO-SIDE-EFFECT TEST RUN FROM THE EXEC CARD.      *
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS ACINQR-DRY-RUN-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    ACCOUNT-USER-FILE IS THE SAME USER MASTER EVERY UAMS        *
005400*    SERVICE OPENS FIRST TO CONFIRM THE CALLER'S USER-ID BEFORE  *
005500*    TOUCHING ANY ACCOUNT RECORD.                                 *
005600     SELECT ACCOUNT-USER-FILE ASSIGN TO UAMSUSR
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-AUSR-STATUS.
006000*
006100*    ACCOUNT-FILE HAS NO ALTERNATE INDEX BY ACCT-USER-ID, SO     *
006200*    THE ONLY WAY TO ANSWER "ALL ACCOUNTS FOR THIS USER" IS A    *
006300*    FULL SEQUENTIAL PASS - SEE D0001-SCAN-ACCOUNTS BELOW.       *
006400     SELECT ACCOUNT-FILE ASSIGN TO UAMSACT
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-ACCT-STATUS.
006800*****************************************************************
006900 DATA DIVISION.
007000*****************************************************************
007100 FILE SECTION.
007200*    RECORD LAYOUTS ARE COPYBOOKS SHARED WITH EVERY OTHER UAMS   *
007300*    SERVICE SO A LAYOUT CHANGE NEVER HAS TO BE HAND-KEYED TWICE.*
007400 FD  ACCOUNT-USER-FILE RECORDING MODE F.
007500     COPY ACCOUNT-USER-MASTER-COBOL-ACUSR.
007600*
007700 FD  ACCOUNT-FILE RECORDING MODE F.
007800     COPY ACCOUNT-MASTER-COBOL-ACMST.
007900*****************************************************************
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200*    FILE STATUS / SWITCHES                                     *
008300*****************************************************************
008400*    BOTH STATUS BYTES ARE TESTED '00' MEANS OK, ANYTHING ELSE   *
008500*    IS AN I-O ERROR - THE SAME TWO-BYTE TEST THIS SHOP ALREADY  *
008600*    USES EVERYWHERE A FILE STATUS CLAUSE IS CODED.               *
008700 77  WS-AUSR-STATUS              PIC X(02) VALUE SPACES.
008800 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
008900*
009000 01  WS-SWITCHES.
009100     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
009200         88  USER-FOUND                    VALUE 'Y'.
009300     05  WS-AUSR-EOF-SW          PIC X(01) VALUE 'N'.
009400         88  AUSR-EOF                      VALUE 'Y'.
009500     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.
009600         88  ACCT-EOF                      VALUE 'Y'.
009700*    PACKED VIEW OF THE THREE SWITCHES AS ONE FIELD - LETS THE   *
009800*    OPERATOR DUMP ALL THREE AT ONCE IN A DEBUG DISPLAY RATHER   *
009900*    THAN THREE SEPARATE MOVE/DISPLAY PAIRS.                      *
010000 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC X(03).
010100*****************************************************************
010200*    RETURN CODE TABLE                                          *
010300*****************************************************************
010400 COPY ACCOUNT-RETURN-CODES-COBOL-ACRTN.
010500*****************************************************************
010600*    COUNTERS / SUBSCRIPTS (BINARY PER UAMS STANDARDS)          *
010700*****************************************************************
010800 01  WS-RECS-READ                PIC S9(9) COMP VALUE ZERO.
010900 01  WS-ACCT-IDX                 PIC S9(4) COMP VALUE ZERO.
011000*    SEE CR0319 ABOVE - THIS IS ONE HIGHER THAN THE 10-ACCOUNT   *
011100*    CREATE LIMIT BECAUSE ACOPEN'S "COUNT > 10" REJECT TEST      *
011200*    LETS A USER HOLD AN 11TH RECORD BEFORE THE 12TH IS TURNED   *
011300*    AWAY.  MUST STAY IN STEP WITH LK-ACCT-LIST'S OCCURS BELOW.  *
011400 01  WS-MAX-RETURN-ENTRIES        PIC S9(4) COMP VALUE +11.
011500*****************************************************************
011600*    UPSI-0 DRY-RUN SCAN TRACE AREA                             *
011700*****************************************************************
011800*    DISPLAYED FROM E0001 ONLY WHEN THE JOB'S UPSI-0 SWITCH IS   *
011900*    ON, SO A DRY RUN SHOWS WHICH ACCOUNTS WOULD HAVE BEEN       *
012000*    RETURNED WITHOUT ACTUALLY BUILDING LK-ACCT-LIST FOR A LIVE  *
012100*    CALLER.                                                      *
012200 01  WS-SCAN-TRACE.
012300     05  WS-SCAN-ACCT-NUM        PIC X(10) VALUE SPACES.
012400 01  WS-SCAN-TRACE-ALT REDEFINES WS-SCAN-TRACE.
012500     05  WS-SCAN-ACCT-NUM-N      PIC 9(10).
012600*****************************************************************
012700*    REJECT TRACE AREA                                          *
012800*****************************************************************
012900*    Y0001-REJECT SPLITS THIS AREA OUT AS A 2-BYTE CODE FOLLOWED *
013000*    BY FREE TEXT SO THE OPERATOR CONSOLE LINE CARRIES BOTH THE  *
013100*    ACRTN CODE AND A READABLE REASON IN ONE DISPLAY.             *
013200 01  WS-REJECT-MSG.
013300     05  WS-REJECT-TEXT          PIC X(40) VALUE SPACES.
013400 01  WS-REJECT-MSG-ALT REDEFINES WS-REJECT-MSG.
013500     05  WS-REJECT-CODE-ECHO     PIC X(02).
013600     05  FILLER                  PIC X(38).
013700*****************************************************************
013800 LINKAGE SECTION.
013900*****************************************************************
014000*    LK-ACCT-LIST IS SIZED TO WS-MAX-RETURN-ENTRIES - SEE CR0319 *
014100*    ABOVE.  DO NOT RAISE ONE WITHOUT THE OTHER.                  *
014200 01  LK-ACINQR-PARMS.
014300     05  LK-USER-ID              PIC 9(09).
014400     05  LK-ACCT-COUNT           PIC S9(4) COMP.
014500     05  LK-ACCT-LIST OCCURS 11 TIMES
014600                       INDEXED BY LK-ACCT-IDX.
014700         10  LK-ACCT-NUM         PIC X(10).
014800         10  LK-ACCT-BAL         PIC S9(13)V99 USAGE COMP-3.
014900     05  LK-RETURN-CODE          PIC X(02).
015000*****************************************************************
015100 PROCEDURE DIVISION USING LK-ACINQR-PARMS.
015200*****************************************************************
015300 A0001-MAIN.
015400*    DRIVER PARAGRAPH - LOOK UP THE USER, THEN HAND OFF TO THE   *
015500*    FULL ACCOUNT-FILE SCAN.  SPEC'S LOOKUP RULE R2 SAYS NO      *
015600*    OTHER VALIDATION IS PERFORMED ONCE THE USER IS CONFIRMED,   *
015700*    SO THERE IS NO ACCOUNT-LEVEL REJECT PATH IN THIS PROGRAM.   *
015800*
015900     MOVE '00' TO LK-RETURN-CODE.
016000     MOVE ZERO TO LK-ACCT-COUNT.
016100     PERFORM B0001-OPEN-FILES THRU B0001-EX.
016200     PERFORM C0001-FIND-USER THRU C0001-EX.
016300*
016400*    RULE R1 - USER MUST EXIST OR THE WHOLE INQUIRY IS REJECTED. *
016500     IF NOT USER-FOUND
016600         MOVE 'ACRTN-USER-NOT-FOUND' TO WS-REJECT-TEXT
016700         SET ACRTN-USER-NOT-FOUND TO TRUE
016800         PERFORM Y0001-REJECT THRU Y0001-EX
016900     END-IF.
017000*
017100     PERFORM D0001-SCAN-ACCOUNTS THRU D0001-EX.
017200*
017300     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
017400     GOBACK.
017500*
017600 A0001-EX.
017700     EXIT.
017800*----------------------------------------------------------------*
017900 B0001-OPEN-FILES.
018000*    OPEN BOTH MASTERS INPUT ONLY - THIS SERVICE NEVER WRITES OR *
018100*    REWRITES A RECORD, IT ONLY READS AND REPORTS BACK.           *
018200*----------------------------------------------------------------*
018300     OPEN INPUT ACCOUNT-USER-FILE.
018400     OPEN INPUT ACCOUNT-FILE.
018500 B0001-EX.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 C0001-FIND-USER.
018900*    LINEAR SCAN OF ACCOUNT-USER-FILE LOOKING FOR AU-USER-ID     *
019000*    EQUAL TO THE CALLER'S LK-USER-ID.  THE FILE CARRIES NO      *
019100*    ALTERNATE KEY, SO THIS IS THE SAME READ-UNTIL-MATCH LOOP    *
019200*    EVERY UAMS SERVICE USES TO CONFIRM A USER.                  *
019300*----------------------------------------------------------------*
019400     MOVE 'N' TO WS-AUSR-EOF-SW.
019500 C0001-READ.
019600     READ ACCOUNT-USER-FILE
019700         AT END MOVE 'Y' TO WS-AUSR-EOF-SW
019800     END-READ.
019900     IF NOT AUSR-EOF
020000         IF AU-USER-ID OF ACCOUNT-USER-FILE EQUAL LK-USER-ID
020100             MOVE 'Y' TO WS-USER-FOUND-SW
020200         ELSE
020300*            NOT OUR USER - LOOP BACK FOR THE NEXT CARD.         *
020400             GO TO C0001-READ
020500         END-IF
020600     END-IF.
020700 C0001-EX.
020800     EXIT.
020900*----------------------------------------------------------------*
021000 D0001-SCAN-ACCOUNTS.
021100*    FULL SEQUENTIAL PASS OF ACCOUNT-FILE.  EVERY RECORD WHOSE   *
021200*    AM-USER-ID MATCHES THE CALLER'S LK-USER-ID IS EMITTED,      *
021300*    REGARDLESS OF AM-STATUS - SPEC'S LOOKUP RULE R2 SAYS ALL    *
021400*    ACCOUNTS COME BACK "REGARDLESS OF STATUS", SO THIS PASS     *
021500*    DOES NOT TEST AM-STATUS-IN-USE/AM-STATUS-UNREG AT ALL.       *
021600*----------------------------------------------------------------*
021700     MOVE 'N' TO WS-ACCT-EOF-SW.
021800     MOVE ZERO TO WS-ACCT-IDX.
021900 D0001-READ.
022000     READ ACCOUNT-FILE
022100         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
022200     END-READ.
022300     IF NOT ACCT-EOF
022400         ADD 1 TO WS-RECS-READ
022500*        WS-ACCT-IDX < WS-MAX-RETURN-ENTRIES IS A BELT-AND-      *
022600*        SUSPENDERS CEILING - SEE CR0319 - IT SHOULD NEVER TRIP  *
022700*        SINCE ACOPEN CANNOT LET A USER PASS 11 ACCOUNTS, BUT    *
022800*        THE TABLE BOUND IS CHECKED HERE RATHER THAN TRUSTING    *
022900*        THAT INVARIANT TO HOLD FOREVER.                         *
023000         IF AM-USER-ID EQUAL LK-USER-ID
023100             AND WS-ACCT-IDX < WS-MAX-RETURN-ENTRIES
023200             PERFORM E0001-EMIT-ACCOUNT THRU E0001-EX
023300         END-IF
023400         GO TO D0001-READ
023500     END-IF.
023600*
023700*    LK-ACCT-COUNT TELLS THE CALLER HOW MANY OF THE 11 POSSIBLE  *
023800*    TABLE SLOTS ARE ACTUALLY POPULATED.                          *
023900     MOVE WS-ACCT-IDX TO LK-ACCT-COUNT.
024000 D0001-EX.
024100     EXIT.
024200*----------------------------------------------------------------*
024300 E0001-EMIT-ACCOUNT.
024400*    COPIES ONE MATCHING ACCOUNT-FILE RECORD'S NUMBER/BALANCE    *
024500*    INTO THE NEXT FREE LK-ACCT-LIST SLOT.                        *
024600*----------------------------------------------------------------*
024700     ADD 1 TO WS-ACCT-IDX.
024800     SET LK-ACCT-IDX TO WS-ACCT-IDX.
024900     MOVE AM-ACCT-NUM TO LK-ACCT-NUM (LK-ACCT-IDX).
025000     MOVE AM-BALANCE  TO LK-ACCT-BAL (LK-ACCT-IDX).
025100*
025200*    UPSI-0 DRY-RUN TRACE - TELLS OPERATIONS WHAT WOULD HAVE     *
025300*    BEEN RETURNED WITHOUT RELYING ON THE CALLER TO DUMP         *
025400*    LK-ACCT-LIST ITSELF.                                         *
025500     IF ACINQR-DRY-RUN-SW
025600         MOVE AM-ACCT-NUM TO WS-SCAN-ACCT-NUM
025700         DISPLAY 'ACINQR SCAN-TRACE ACCT ' WS-SCAN-ACCT-NUM
025800     END-IF.
025900 E0001-EX.
026000     EXIT.
026100*----------------------------------------------------------------*
026200 Y0001-REJECT.
026300*    COMMON REJECT EXIT - ECHOES THE ACRTN CODE TO THE CONSOLE,  *
026400*    LOADS IT INTO LK-RETURN-CODE FOR THE CALLER, CLOSES UP AND  *
026500*    GOES BACK WITHOUT TOUCHING LK-ACCT-LIST.                     *
026600*----------------------------------------------------------------*
026700     MOVE WS-ACRTN-CODE TO WS-REJECT-CODE-ECHO.
026800     DISPLAY 'ACINQR REJECT ' WS-REJECT-MSG.
026900     MOVE WS-ACRTN-CODE TO LK-RETURN-CODE.
027000     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
027100     GOBACK.
027200 Y0001-EX.
027300     EXIT.
027400*----------------------------------------------------------------*
027500 Z0001-CLOSE-FILES.
027600*    CLOSE BOTH MASTERS ON EVERY EXIT PATH, SUCCESS OR REJECT.   *
027700*----------------------------------------------------------------*
027800     CLOSE ACCOUNT-USER-FILE.
027900     CLOSE ACCOUNT-FILE.
028000 Z0001-EX.
028100     EXIT.
