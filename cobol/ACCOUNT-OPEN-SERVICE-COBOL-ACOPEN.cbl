000100*****************************************************************
000200*  UAMS - USER ACCOUNT MAINTENANCE SYSTEM                       *
000300*  PROGRAM   : ACOPEN                                           *
000400*  PURPOSE   : ACCOUNT OPEN SERVICE.  CALLED WITH A USER-ID AND *
000500*              AN OPENING BALANCE; ASSIGNS THE NEXT SEQUENTIAL  *
000600*              10-DIGIT ACCOUNT NUMBER AND WRITES A NEW ACCOUNT *
000700*              MASTER RECORD WITH STATUS IN-USE.                 *
000800*  TECTONICS : COBC                                              *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100*****************************************************************
001200 PROGRAM-ID.       ACOPEN.
001300 AUTHOR.           R HALVERSEN.
001400 INSTALLATION.     MIDSTATE DATA CENTER.
001500 DATE-WRITTEN.     03-14-84.
001600 DATE-COMPILED.
001700 SECURITY.         UAMS PRODUCTION - RESTRICTED, SEE DP-SEC-04.
001800*****************************************************************
001900*    CHANGE LOG                                                 *
002000*    DATE      BY   TICKET   DESCRIPTION                        *
002100*    --------  ---  -------  ----------------------------       *
002200*    03-14-84  RH   INIT     ORIGINAL CODING OF ACCOUNT-OPEN     *
002300*                   RULE FOR UAMS RELEASE 1.                     *
002400*    08-02-85  RH   CR0011   CORRECTED 10-ACCOUNT LIMIT TEST -   *
002500*                   WAS REJECTING THE 11TH ACCOUNT INSTEAD OF    *
002600*                   THE 12TH.  MATCHES UAMS POLICY MEMO 85-02.   *
002700*    11-20-88  RH   CR0064   SEED ACCOUNT NUMBER CENTRALIZED IN  *
002800*                   WS-SEED-ACCT-NUM WHEN ACCOUNT-FILE IS EMPTY. *
002900*    09-02-91  TMO  CR0118   CONVERTED TO THE AM-BALANCE COMP-3  *
003000*                   LAYOUT AFTER THE ACMST COPYBOOK REPACK.      *
003100*    06-14-94  TMO  CR0162   ADDED SPECIAL-NAMES / UPSI TEST     *
003200*                   SWITCH SO OPERATIONS CAN FORCE A DRY RUN.    *
003300*    02-11-99  DK   Y2K-07   CONFIRMED AM-REG-DT CARRIES FULL    *
003400*                   4-DIGIT CENTURY - NO WINDOWING LOGIC NEEDED. *
003500*    07-11-97  JF   CR0244   REFRESHED ERROR TRACE IN Y0001.     *
003600*    04-09-03  SA   CR0311   RENUMBERED PARAGRAPHS TO THE A0001  *
003700*                   STANDARD USED ACROSS THE UAMS SUITE.         *
003800*    02-19-04  SA   CR0320   CONFIRMED THIS PROGRAM'S 10-ACCOUNT *
003900*                   TEST ("COUNT > 10" REJECTS THE 12TH CREATE,  *
004000*                   ALLOWING AN 11TH RECORD TO STAND) IS THE     *
004100*                   SOURCE OF ACINQR'S CR0319 FIX - NO CHANGE    *
004200*                   MADE HERE, DOCUMENTED FOR THE NEXT READER.   *
004300*    02-20-04  SA   CR0323   ACMST/ACUSR WIDENED - F0001 NOW     *
004400*                   STAMPS AM-BRANCH-CODE/AM-ACCT-TYPE/AM-LAST-   *
004500*                   MAINT-* AND AM-MAINT-CNT ON THE NEW RECORD.   *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800*****************************************************************
004900 CONFIGURATION SECTION.
005000*    STANDARD UAMS SPECIAL-NAMES BLOCK.  UPSI-0 LETS OPERATIONS   *
005100*    PROVE OUT A NEW-ACCOUNT REQUEST AGAINST LIVE PRODUCTION      *
005200*    DATA WITHOUT THE WRITE EVER REACHING ACCOUNT-FILE.           *
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS ACOPEN-DRY-RUN-SW.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    ACCOUNT-USER-FILE CONFIRMS THE REQUESTING USER BEFORE ANY   *
005900*    NEW ACCOUNT NUMBER IS EVEN COMPUTED.                          *
006000     SELECT ACCOUNT-USER-FILE ASSIGN TO UAMSUSR
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-AUSR-STATUS.
006400*
006500*    ACCOUNT-FILE IS CLOSED AND REOPENED TWICE IN THIS PROGRAM -  *
006600*    ONCE TO COUNT THE USER'S EXISTING ACCOUNTS, ONCE TO FIND     *
006700*    THE HIGHEST ACCT-ID ON FILE, AND A THIRD TIME IN EXTEND      *
006800*    MODE TO APPEND THE NEW RECORD.  SEE E0001 AND F0001 BELOW.   *
006900     SELECT ACCOUNT-FILE ASSIGN TO UAMSACT
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-ACCT-STATUS.
007300*****************************************************************
007400 DATA DIVISION.
007500*****************************************************************
007600 FILE SECTION.
007700*    BOTH RECORD LAYOUTS COME FROM THE SHOP-WIDE COPYBOOKS SHARED *
007800*    BY EVERY UAMS SERVICE.                                        *
007900 FD  ACCOUNT-USER-FILE RECORDING MODE F.
008000     COPY ACCOUNT-USER-MASTER-COBOL-ACUSR.
008100*
008200 FD  ACCOUNT-FILE RECORDING MODE F.
008300     COPY ACCOUNT-MASTER-COBOL-ACMST.
008400*****************************************************************
008500 WORKING-STORAGE SECTION.
008600*****************************************************************
008700*    FILE STATUS / SWITCHES                                     *
008800*****************************************************************
008900*    BOTH STATUS BYTES TEST '00' FOR OK, THE SHOP-STANDARD TEST.  *
009000 77  WS-AUSR-STATUS              PIC X(02) VALUE SPACES.
009100 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
009500         88  USER-FOUND                    VALUE 'Y'.
009600     05  WS-AUSR-EOF-SW          PIC X(01) VALUE 'N'.
009700         88  AUSR-EOF                      VALUE 'Y'.
009800     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.
009900         88  ACCT-EOF                      VALUE 'Y'.
010000*    SET ON IN E0001 THE FIRST TIME ANY RECORD IS SEEN ON THE     *
010100*    SECOND ACCOUNT-FILE PASS - DISTINGUISHES A TRULY EMPTY       *
010200*    ACCOUNT-FILE (SEED THE NUMBER) FROM A FILE WHERE EVERY       *
010300*    RECORD HAPPENS TO HAVE ACCT-ID ZERO, WHICH CANNOT HAPPEN     *
010400*    IN PRACTICE BUT IS STILL GUARDED AGAINST HERE.                *
010500     05  WS-ANY-ACCT-SW          PIC X(01) VALUE 'N'.
010600         88  ANY-ACCT-EXISTS               VALUE 'Y'.
010700*    PACKED 4-BYTE VIEW OF THE SWITCH GROUP FOR A SINGLE-DISPLAY  *
010800*    BENCH-TEST DUMP.                                              *
010900 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC X(04).
011000*****************************************************************
011100*    RETURN CODE TABLE                                          *
011200*****************************************************************
011300 COPY ACCOUNT-RETURN-CODES-COBOL-ACRTN.
011400*****************************************************************
011500*    SYSTEM DATE/TIME WORK AREA                                 *
011600*****************************************************************
011700*    SUPPLIES THE AM-REG-DT/AM-REG-TM STAMP WRITTEN IN F0001.     *
011800 COPY ACCOUNT-DATETIME-COBOL-ACDTM.
011900*****************************************************************
012000*    COUNTERS (BINARY PER UAMS STANDARDS)                       *
012100*****************************************************************
012200*    D0001 TALLIES HOW MANY ACCOUNT-FILE RECORDS ALREADY BELONG  *
012300*    TO THE CALLER; A0001 REJECTS WHEN THIS EXCEEDS 10, THE      *
012400*    COUNT > 10 TEST DOCUMENTED IN THE CR0011/CR0320 LOG ENTRIES *
012500*    ABOVE.                                                       *
012600 01  WS-USER-ACCT-COUNT          PIC S9(4) COMP VALUE ZERO.
012700*    BENCH-TEST TALLY ONLY, NEVER TESTED FOR A LIMIT.              *
012800 01  WS-RECS-READ                PIC S9(9) COMP VALUE ZERO.
012900*    HIGHEST AM-ACCT-ID SEEN ON THE SECOND PASS; INCREMENTED IN   *
013000*    F0001 TO BECOME THE NEW RECORD'S OWN ACCT-ID.                 *
013100 01  WS-HIGHEST-ACCT-ID          PIC S9(9) COMP VALUE ZERO.
013200*
013300*    WS-HIGHEST-ACCT-NUM TRACKS THE ACCT-NUM STRING THAT GOES     *
013400*    WITH WS-HIGHEST-ACCT-ID SO THE TWO STAY IN STEP AS E0001     *
013500*    SCANS PAST EACH RECORD.                                       *
013600 01  WS-HIGHEST-ACCT-NUM         PIC X(10) VALUE '0000000000'.
013700*    NUMERIC VIEW USED SOLELY SO E0001 CAN ADD 1 DIRECTLY TO THE  *
013800*    10-DIGIT ACCT-NUM STRING WITHOUT AN EXPLICIT NUMERIC MOVE.    *
013900 01  WS-HIGHEST-ACCT-NUM-N REDEFINES WS-HIGHEST-ACCT-NUM
014000                                 PIC 9(10).
014100*
014200*    WHEN ACCOUNT-FILE HAS NO RECORDS AT ALL (A BRAND-NEW         *
014300*    INSTALLATION) THE VERY FIRST ACCOUNT NUMBER ISSUED IS THIS   *
014400*    SEED VALUE, PER CR0064 ABOVE.                                 *
014500 01  WS-SEED-ACCT-NUM            PIC X(10) VALUE '1000000000'.
014600*
014700*    THE ACCT-NUM ULTIMATELY ASSIGNED TO THE NEW RECORD, SET IN   *
014800*    E0001 AND MOVED INTO THE OUTGOING RECORD IN F0001.           *
014900 01  WS-NEW-ACCT-NUM             PIC X(10) VALUE SPACES.
015000 01  WS-NEW-ACCT-NUM-N REDEFINES WS-NEW-ACCT-NUM
015100                                 PIC 9(10).
015200*****************************************************************
015300*    REJECT TRACE AREA                                          *
015400*****************************************************************
015500*    SPLITS THE REJECT AREA INTO A 2-BYTE ACRTN CODE AND FREE     *
015600*    TEXT SO Y0001's CONSOLE LINE CARRIES BOTH TOGETHER.          *
015700 01  WS-REJECT-MSG.
015800     05  WS-REJECT-TEXT          PIC X(40) VALUE SPACES.
015900 01  WS-REJECT-MSG-ALT REDEFINES WS-REJECT-MSG.
016000     05  WS-REJECT-CODE-ECHO     PIC X(02).
016100     05  FILLER                  PIC X(38).
016200*****************************************************************
016300 LINKAGE SECTION.
016400*****************************************************************
016500*    LK-NEW-ACCT-NUM IS THE ONLY OUTPUT FIELD BESIDES THE RETURN  *
016600*    CODE - THE CALLER LEARNS THE ASSIGNED NUMBER HERE, IT IS     *
016700*    NEVER PRINTED OR KEYED IN BY AN OPERATOR.                     *
016800 01  LK-ACOPEN-PARMS.
016900     05  LK-USER-ID              PIC 9(09).
017000     05  LK-INIT-BALANCE         PIC S9(13)V99 USAGE COMP-3.
017100     05  LK-NEW-ACCT-NUM         PIC X(10).
017200     05  LK-RETURN-CODE          PIC X(02).
017300*****************************************************************
017400 PROCEDURE DIVISION USING LK-ACOPEN-PARMS.
017500*****************************************************************
017600 A0001-MAIN.
017700*    DRIVER PARAGRAPH - WALKS THE FOUR CREATION RULES IN ORDER:   *
017800*    USER EXISTS, ACCOUNT COUNT UNDER THE LIMIT, ASSIGN THE NEXT  *
017900*    NUMBER, THEN WRITE THE RECORD.  ANY REJECT SHORT-CIRCUITS    *
018000*    STRAIGHT TO Y0001 AND THE WRITE NEVER HAPPENS.                *
018100*
018200     MOVE '00' TO LK-RETURN-CODE.
018300     PERFORM B0001-OPEN-FILES THRU B0001-EX.
018400     PERFORM C0001-FIND-USER THRU C0001-EX.
018500*
018600*    CREATION RULE R1 - THE OWNING USER MUST EXIST.                *
018700     IF NOT USER-FOUND
018800         MOVE 'ACRTN-USER-NOT-FOUND' TO WS-REJECT-TEXT
018900         SET ACRTN-USER-NOT-FOUND TO TRUE
019000         PERFORM Y0001-REJECT THRU Y0001-EX
019100     END-IF.
019200*
019300     PERFORM D0001-COUNT-USER-ACCTS THRU D0001-EX.
019400*
019500*    CREATION RULE R2 - REJECT ONLY WHEN THE USER ALREADY OWNS    *
019600*    MORE THAN 10 ACCOUNTS.  THIS IS DELIBERATELY "> 10", NOT     *
019700*    ">= 10" - A USER WHOSE 11TH RECORD WAS LET THROUGH BEFORE    *
019800*    CR0011 STAYS VALID, ONLY THE 12TH CREATE IS TURNED AWAY.     *
019900*    SEE THE CR0320 NOTE ABOVE AND ACINQR'S CR0319 FIX, WHICH     *
020000*    WIDENED THE LOOKUP SIDE TO MATCH THIS BEHAVIOR.               *
020100     IF WS-USER-ACCT-COUNT > 10
020200         MOVE 'ACRTN-MAX-ACCT-PER-USER-10' TO WS-REJECT-TEXT
020300         SET ACRTN-MAX-ACCT-PER-USER-10 TO TRUE
020400         PERFORM Y0001-REJECT THRU Y0001-EX
020500     END-IF.
020600*
020700     PERFORM E0001-FIND-LAST-ACCT THRU E0001-EX.
020800     PERFORM F0001-WRITE-NEW-ACCT THRU F0001-EX.
020900*
021000     MOVE WS-NEW-ACCT-NUM TO LK-NEW-ACCT-NUM.
021100     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
021200     GOBACK.
021300*
021400 A0001-EX.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 B0001-OPEN-FILES.
021800*    OPEN BOTH MASTERS INPUT - NEITHER IS WRITTEN TO UNTIL F0001  *
021900*    REOPENS ACCOUNT-FILE IN EXTEND MODE.  THE DATE/TIME ACCEPT   *
022000*    HAPPENS ONCE HERE SO THE STAMP WRITTEN LATER MATCHES THE     *
022100*    MOMENT THE REQUEST CAME IN, NOT WHEN THE RECORD IS WRITTEN.  *
022200*----------------------------------------------------------------*
022300     OPEN INPUT ACCOUNT-USER-FILE.
022400     OPEN INPUT ACCOUNT-FILE.
022500     ACCEPT WS-SYS-DATE-NUM FROM DATE YYYYMMDD.
022600     ACCEPT WS-SYS-TIME-NUM FROM TIME.
022700 B0001-EX.
022800*    BOTH FILES NOW OPEN, TODAY'S DATE/TIME CAPTURED.              *
022900     EXIT.
023000*----------------------------------------------------------------*
023100 C0001-FIND-USER.
023200*    LINEAR SCAN FOR THE CALLER'S USER-ID - ACCOUNT-USER-FILE     *
023300*    HAS NO ALTERNATE KEY, SO EVERY UAMS SERVICE CONFIRMS A USER  *
023400*    THE SAME READ-UNTIL-MATCH WAY.  A MISS FALLS OUT OF THE LOOP *
023500*    WITH WS-USER-FOUND-SW STILL AT ITS INITIAL 'N' VALUE.         *
023600*----------------------------------------------------------------*
023700     MOVE 'N' TO WS-AUSR-EOF-SW.
023800 C0001-READ.
023900     READ ACCOUNT-USER-FILE
024000         AT END MOVE 'Y' TO WS-AUSR-EOF-SW
024100     END-READ.
024200     IF NOT AUSR-EOF
024300         IF AU-USER-ID OF ACCOUNT-USER-FILE EQUAL LK-USER-ID
024400             MOVE 'Y' TO WS-USER-FOUND-SW
024500         ELSE
024600*            NOT OUR USER - KEEP READING.                          *
024700             GO TO C0001-READ
024800         END-IF
024900     END-IF.
025000 C0001-EX.
025100     EXIT.
025200*----------------------------------------------------------------*
025300 D0001-COUNT-USER-ACCTS.
025400*    FIRST PASS OF ACCOUNT-FILE - COUNTS EVERY RECORD OWNED BY    *
025500*    THE CALLER, REGARDLESS OF AM-STATUS, SO A USER WHO HAS       *
025600*    UNREGISTERED SOME ACCOUNTS STILL HAS THEM COUNTED AGAINST    *
025700*    THE 10-ACCOUNT LIMIT.                                         *
025800*----------------------------------------------------------------*
025900     MOVE ZERO TO WS-USER-ACCT-COUNT.
026000     MOVE 'N' TO WS-ACCT-EOF-SW.
026100 D0001-READ.
026200     READ ACCOUNT-FILE
026300         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
026400     END-READ.
026500     IF NOT ACCT-EOF
026600         ADD 1 TO WS-RECS-READ
026700         IF AM-USER-ID EQUAL LK-USER-ID
026800             ADD 1 TO WS-USER-ACCT-COUNT
026900         END-IF
027000         GO TO D0001-READ
027100     END-IF.
027200 D0001-EX.
027300*    COUNT IS RETURNED IN WS-USER-ACCT-COUNT, TESTED BY A0001     *
027400*    IMMEDIATELY ON RETURN FROM THIS PARAGRAPH.                    *
027500     EXIT.
027600*----------------------------------------------------------------*
027700 E0001-FIND-LAST-ACCT.
027800*----------------------------------------------------------------*
027900*    ACCOUNT-FILE WAS EXHAUSTED BY D0001; REOPEN FOR A SECOND    *
028000*    PASS TO FIND THE HIGHEST ACCT-ID ACROSS ALL USERS.          *
028100*    ACCT-ID, NOT ACCT-NUM, IS THE KEY COMPARED HERE BECAUSE      *
028200*    ACCT-NUM IS A ZONED STRING AND ACCT-ID IS THE TRUE BINARY    *
028300*    SEQUENCE NUMBER BEHIND IT.                                    *
028400     CLOSE ACCOUNT-FILE.
028500     OPEN INPUT ACCOUNT-FILE.
028600     MOVE 'N' TO WS-ACCT-EOF-SW.
028700     MOVE ZERO TO WS-HIGHEST-ACCT-ID.
028800 E0001-READ.
028900     READ ACCOUNT-FILE
029000         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
029100     END-READ.
029200     IF NOT ACCT-EOF
029300         MOVE 'Y' TO WS-ANY-ACCT-SW
029400         IF AM-ACCT-ID > WS-HIGHEST-ACCT-ID
029500             MOVE AM-ACCT-ID TO WS-HIGHEST-ACCT-ID
029600             MOVE AM-ACCT-NUM TO WS-HIGHEST-ACCT-NUM
029700         END-IF
029800         GO TO E0001-READ
029900     END-IF.
030000*
030100*    CREATION RULE R3/R4 - THE NEW NUMBER IS ONE HIGHER THAN THE  *
030200*    HIGHEST EXISTING NUMBER, OR THE SEED VALUE WHEN THE FILE IS  *
030300*    STILL EMPTY.                                                  *
030400     IF ANY-ACCT-EXISTS
030500         ADD 1 TO WS-HIGHEST-ACCT-NUM-N
030600         MOVE WS-HIGHEST-ACCT-NUM TO WS-NEW-ACCT-NUM
030700     ELSE
030800         MOVE WS-SEED-ACCT-NUM TO WS-NEW-ACCT-NUM
030900     END-IF.
031000 E0001-EX.
031100*    WS-NEW-ACCT-NUM IS SET ON EVERY PATH THROUGH THIS PARAGRAPH. *
031200     EXIT.
031300*----------------------------------------------------------------*
031400 F0001-WRITE-NEW-ACCT.
031500*    ACCOUNT-FILE IS CLOSED AND REOPENED A THIRD TIME, IN EXTEND  *
031600*    MODE, SO THE NEW RECORD IS APPENDED AFTER THE LAST ONE E0001 *
031700*    JUST READ RATHER THAN OVERWRITING IT.                         *
031800*----------------------------------------------------------------*
031900     CLOSE ACCOUNT-FILE.
032000     OPEN EXTEND ACCOUNT-FILE.
032100*
032200*    ACCT-ID IS THE BINARY SEQUENCE NUMBER, ONE HIGHER THAN THE   *
032300*    HIGHEST SEEN IN E0001; EVERYTHING ELSE ON THE RECORD COMES   *
032400*    STRAIGHT FROM THE CALLER'S PARAMETERS OR TODAY'S DATE/TIME.  *
032500     ADD 1 TO WS-HIGHEST-ACCT-ID.
032600     MOVE WS-HIGHEST-ACCT-ID       TO AM-ACCT-ID.
032700     MOVE LK-USER-ID               TO AM-USER-ID.
032800     MOVE WS-NEW-ACCT-NUM          TO AM-ACCT-NUM.
032900*    CREATION RULE R5 - A NEW ACCOUNT ALWAYS STARTS IN-USE,        *
033000*    NEVER UNREG.                                                  *
033100     SET AM-STATUS-IN-USE          TO TRUE.
033200     MOVE LK-INIT-BALANCE          TO AM-BALANCE.
033300     MOVE WS-SYS-DATE-NUM          TO AM-REG-DT.
033400     MOVE WS-SYS-HHMMSS            TO AM-REG-TM.
033500*    UNREG-DT/TM ARE ZERO UNTIL ACCLSE CLOSES THIS ACCOUNT.         *
033600     MOVE ZERO                     TO AM-UNREG-DT.
033700     MOVE ZERO                     TO AM-UNREG-TM.
033800*    CR0118/CR0311 ACCRETED FIELDS - THE NEW RECORD INHERITS THE    *
033900*    OWNING USER'S HOME BRANCH FROM ACCOUNT-USER-FILE (STILL        *
034000*    POSITIONED ON THE MATCH FROM C0001) AND IS STAMPED STANDARD    *
034100*    PRODUCT TYPE; LAST-ACTIVITY IS ZERO UNTIL BALUSE FIRST TOUCHES *
034200*    THE ACCOUNT, AND THE MAINTENANCE STAMP/COUNTER START AT ONE    *
034300*    BECAUSE THIS WRITE IS ITSELF THE FIRST MAINTENANCE EVENT.      *
034400     MOVE AU-BRANCH-CODE            TO AM-BRANCH-CODE.
034500     SET AM-TYPE-STANDARD           TO TRUE.
034600     MOVE ZERO                     TO AM-LAST-TXN-DT.
034700     MOVE ZERO                     TO AM-LAST-TXN-TM.
034800     MOVE ZERO                     TO AM-LAST-TXN-AMT.
034900     MOVE WS-SYS-DATE-NUM          TO AM-LAST-MAINT-DT.
035000     MOVE WS-SYS-HHMMSS            TO AM-LAST-MAINT-TM.
035100     MOVE 'ACOP'                   TO AM-LAST-MAINT-BY.
035200     MOVE 1                        TO AM-MAINT-CNT.
035300*
035400*    UPSI-0 DRY-RUN PATH - OPERATIONS CAN SET THE SWITCH ON THE   *
035500*    EXEC CARD TO PROVE OUT A CREATE REQUEST WITHOUT THE WRITE    *
035600*    EVER HITTING PRODUCTION ACCOUNT-FILE.                          *
035700     IF ACOPEN-DRY-RUN-SW
035800         DISPLAY 'ACOPEN DRY-RUN, NO WRITE: ' WS-NEW-ACCT-NUM
035900     ELSE
036000         WRITE AM-ACCOUNT-REC
036100         IF WS-ACCT-STATUS NOT EQUAL '00'
036200             MOVE 'ACCOUNT-FILE WRITE FAILED' TO WS-REJECT-TEXT
036300             PERFORM Y0001-REJECT THRU Y0001-EX
036400         END-IF
036500     END-IF.
036600 F0001-EX.
036700     EXIT.
036800*----------------------------------------------------------------*
036900 Y0001-REJECT.
037000*    COMMON REJECT EXIT - EVERY FAILED CREATION RULE IN THIS      *
037100*    PROGRAM FUNNELS THROUGH HERE SO THE CONSOLE MESSAGE AND      *
037200*    RETURN-CODE HANDLING ARE CODED ONCE, NOT REPEATED AT EACH    *
037300*    IF TEST IN A0001, D0001 AND F0001 ABOVE.                      *
037400*----------------------------------------------------------------*
037500     MOVE WS-ACRTN-CODE TO WS-REJECT-CODE-ECHO.
037600     DISPLAY 'ACOPEN REJECT ' WS-REJECT-MSG.
037700     MOVE WS-ACRTN-CODE TO LK-RETURN-CODE.
037800     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
037900     GOBACK.
038000 Y0001-EX.
038100*    NOTHING TO CLEAN UP HERE - Z0001 ALREADY RAN BEFORE GOBACK.  *
038200     EXIT.
038300*----------------------------------------------------------------*
038400 Z0001-CLOSE-FILES.
038500*    CLOSE BOTH MASTERS ON EVERY EXIT PATH, SUCCESS OR REJECT, SO *
038600*    NO FILE IS LEFT OPEN ACROSS A GOBACK.  ACCOUNT-FILE MAY BE   *
038700*    IN INPUT, EXTEND, OR ITS ORIGINAL INPUT MODE DEPENDING ON    *
038800*    WHICH PARAGRAPH LAST TOUCHED IT - CLOSE DOES NOT CARE WHICH. *
038900*----------------------------------------------------------------*
039000     CLOSE ACCOUNT-USER-FILE.
039100     CLOSE ACCOUNT-FILE.
039200 Z0001-EX.
039300*    FALL-THROUGH EXIT - EVERY PERFORM ... THRU Z0001-EX LANDS    *
039400*    HERE REGARDLESS OF WHICH ENTRY PATH WAS TAKEN ABOVE.          *
039500     EXIT.
