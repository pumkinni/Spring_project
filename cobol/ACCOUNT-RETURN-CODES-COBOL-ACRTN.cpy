000100*****************************************************************
000200*    ACCOUNT-RETURN-CODES-COBOL-ACRTN                           *
000300*    Copybook   : ACRTN                                         *
000400*    Purpose    : Shared 2-byte reject/success code, the way     *
000500*                 this shop already keys FILE STATUS fields -    *
000600*                 every ACOPEN/ACCLSE/ACINQR/BALUSE/TXFAIL       *
000700*                 caller tests WS-ACRTN-CODE the same way it     *
000800*                 already tests a FILE STATUS byte pair.         *
000900*****************************************************************
001000*    CHANGE LOG                                                 *
001100*    DATE      BY   TICKET   DESCRIPTION                        *
001200*    --------  ---  -------  ----------------------------       *
001300*    04-02-85  RH   CR0009   ORIGINAL CODE TABLE, R1-R2 ONLY     *
001400*    11-20-88  RH   CR0064   ADDED UNREGISTER/BALANCE CODES      *
001500*    07-11-97  JF   CR0244   ADDED AMOUNT-EXCEED-BALANCE CODE    *
001600*****************************************************************
001700 01  WS-ACRTN-CODE               PIC X(02) VALUE '00'.
001800     88  ACRTN-OK                           VALUE '00'.
001900     88  ACRTN-USER-NOT-FOUND                VALUE '10'.
002000     88  ACRTN-MAX-ACCT-PER-USER-10          VALUE '11'.
002100     88  ACRTN-ACCOUNT-NOT-FOUND             VALUE '12'.
002200     88  ACRTN-USER-ACCOUNT-UN-MATCH         VALUE '13'.
002300     88  ACRTN-ACCOUNT-ALREADY-UNREG         VALUE '14'.
002400     88  ACRTN-BALANCE-NOT-EMPTY             VALUE '15'.
002500     88  ACRTN-AMOUNT-EXCEED-BALANCE         VALUE '16'.
