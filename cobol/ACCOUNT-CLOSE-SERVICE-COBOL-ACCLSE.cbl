000100*****************************************************************
000200*  UAMS - USER ACCOUNT MAINTENANCE SYSTEM                       *
000300*  PROGRAM   : ACCLSE                                           *
000400*  PURPOSE   : ACCOUNT CLOSE (UNREGISTER) SERVICE.  VALIDATES   *
000500*              OWNERSHIP, STATUS AND A ZERO BALANCE, THEN        *
000600*              REWRITES THE ACCOUNT MASTER RECORD AS             *
000700*              UNREGISTERED WITH AN UNREG DATE/TIME STAMP.       *
000800*  TECTONICS : COBC                                              *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100*****************************************************************
001200 PROGRAM-ID.       ACCLSE.
001300 AUTHOR.           R HALVERSEN.
001400 INSTALLATION.     MIDSTATE DATA CENTER.
001500 DATE-WRITTEN.     03-21-84.
001600 DATE-COMPILED.
001700 SECURITY.         UAMS PRODUCTION - RESTRICTED, SEE DP-SEC-04.
001800*****************************************************************
001900*    CHANGE LOG                                                 *
002000*    DATE      BY   TICKET   DESCRIPTION                        *
002100*    --------  ---  -------  ----------------------------       *
002200*    03-21-84  RH   INIT     ORIGINAL CODING OF ACCOUNT-CLOSE    *
002300*                   RULE FOR UAMS RELEASE 1.                     *
002400*    08-02-85  RH   CR0012   ADDED USER-ACCOUNT-UN-MATCH CHECK   *
002500*                   AFTER AN AUDIT FOUND A CROSS-USER CLOSE.      *
002600*    11-20-88  RH   CR0064   STAMP AM-UNREG-DT/TM ON REWRITE.     *
002700*    09-02-91  TMO  CR0118   CONVERTED TO THE AM-BALANCE COMP-3   *
002800*                   LAYOUT AFTER THE ACMST COPYBOOK REPACK.       *
002900*    06-14-94  TMO  CR0163   SWITCHED ACCOUNT-FILE TO I-O MODE SO *
003000*                   THE REWRITE NO LONGER NEEDS A SORT/MERGE PASS.*
003100*    02-11-99  DK   Y2K-07   CONFIRMED AM-UNREG-DT CARRIES FULL   *
003200*                   4-DIGIT CENTURY - NO WINDOWING LOGIC NEEDED.  *
003300*    07-11-97  JF   CR0245   REFRESHED ERROR TRACE IN Y0001.      *
003400*    04-09-03  SA   CR0311   RENUMBERED PARAGRAPHS TO THE A0001   *
003500*                   STANDARD USED ACROSS THE UAMS SUITE.          *
003600*    02-19-04  SA   CR0320   F0001's DRY-RUN DISPLAY NOW GOES     *
003700*                   THROUGH WS-ACCT-NUM-TRACE INSTEAD OF CITING   *
003800*                   AM-ACCT-NUM DIRECTLY - SAME PATTERN ACINQR    *
003900*                   USES IN ITS SCAN TRACE, SO ANY FIELD LEFT ON  *
004000*                   THE RECORD AREA AFTER A FAILED REWRITE NEVER  *
004100*                   BLEEDS INTO THE DISPLAY LINE.                 *
004200*    02-20-04  SA   CR0324   ACMST WIDENED - F0001 NOW REFRESHES   *
004300*                   AM-LAST-MAINT-DT/TM/BY AND BUMPS AM-MAINT-CNT  *
004400*                   ON EVERY CLOSE, NOT JUST ON THE ORIGINAL OPEN. *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900*    STANDARD UAMS SPECIAL-NAMES BLOCK - C01/TOP-OF-FORM IS       *
005000*    CARRIED FOR CONSISTENCY WITH THE REST OF THE SUITE EVEN      *
005100*    THOUGH THIS PROGRAM HAS NO PRINTED REPORT.  UPSI-0 GIVES     *
005200*    OPERATIONS A NO-REWRITE TEST MODE CONTROLLED FROM THE JOB'S  *
005300*    EXEC CARD WITHOUT A RECOMPILE.                                *
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS ACCLSE-DRY-RUN-SW.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    ACCOUNT-USER-FILE CONFIRMS THE CALLER'S USER-ID BEFORE ANY   *
006000*    ACCOUNT RECORD IS TOUCHED, THE SAME FIRST STEP EVERY UAMS    *
006100*    SERVICE TAKES.                                                *
006200     SELECT ACCOUNT-USER-FILE ASSIGN TO UAMSUSR
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-AUSR-STATUS.
006600*
006700*    ACCOUNT-FILE IS OPENED I-O HERE, NOT INPUT, BECAUSE THIS IS  *
006800*    ONE OF THE TWO UAMS SERVICES (THE OTHER IS BALUSE) THAT      *
006900*    MUST REWRITE THE MASTER RECORD IT JUST READ.                  *
007000     SELECT ACCOUNT-FILE ASSIGN TO UAMSACT
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-ACCT-STATUS.
007400*****************************************************************
007500 DATA DIVISION.
007600*****************************************************************
007700 FILE SECTION.
007800*    BOTH RECORD LAYOUTS ARE THE SAME COPYBOOKS EVERY OTHER UAMS  *
007900*    SERVICE CARRIES, SO A FIELD-WIDTH CHANGE IS MADE ONCE AND    *
008000*    PICKED UP BY EVERY PROGRAM AT THE NEXT COMPILE.               *
008100 FD  ACCOUNT-USER-FILE RECORDING MODE F.
008200     COPY ACCOUNT-USER-MASTER-COBOL-ACUSR.
008300*
008400 FD  ACCOUNT-FILE RECORDING MODE F.
008500     COPY ACCOUNT-MASTER-COBOL-ACMST.
008600*****************************************************************
008700 WORKING-STORAGE SECTION.
008800*****************************************************************
008900*    FILE STATUS / SWITCHES                                     *
009000*****************************************************************
009100*    BOTH STATUS BYTES TEST '00' FOR OK - THE SAME TWO-CHARACTER  *
009200*    TEST CODED AGAINST EVERY FILE STATUS CLAUSE IN THIS SHOP.    *
009300 77  WS-AUSR-STATUS              PIC X(02) VALUE SPACES.
009400 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
009500*
009600 01  WS-SWITCHES.
009700     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.
009800         88  USER-FOUND                    VALUE 'Y'.
009900     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.
010000         88  ACCT-FOUND                    VALUE 'Y'.
010100     05  WS-AUSR-EOF-SW          PIC X(01) VALUE 'N'.
010200         88  AUSR-EOF                      VALUE 'Y'.
010300     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.
010400         88  ACCT-EOF                      VALUE 'Y'.
010500*    PACKED 4-BYTE VIEW OF THE FOUR SWITCHES ABOVE, USED ONLY     *
010600*    WHEN A PROGRAMMER NEEDS TO DUMP THE WHOLE SWITCH GROUP IN    *
010700*    ONE DISPLAY DURING BENCH TESTING.                             *
010800 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES PIC X(04).
010900*****************************************************************
011000*    RETURN CODE TABLE                                          *
011100*****************************************************************
011200 COPY ACCOUNT-RETURN-CODES-COBOL-ACRTN.
011300*****************************************************************
011400*    SYSTEM DATE/TIME WORK AREA                                 *
011500*****************************************************************
011600*    SUPPLIES THE UNREG-DATE/UNREG-TIME STAMP WRITTEN TO THE      *
011700*    MASTER RECORD IN F0001 BELOW.                                 *
011800 COPY ACCOUNT-DATETIME-COBOL-ACDTM.
011900*****************************************************************
012000*    COUNTERS (BINARY PER UAMS STANDARDS)                       *
012100*****************************************************************
012200*    WS-RECS-READ IS A BENCH-TEST TALLY ONLY - IT IS NEVER        *
012300*    MOVED TO A LINKAGE FIELD OR TESTED FOR A LIMIT.               *
012400 01  WS-RECS-READ                PIC S9(9) COMP VALUE ZERO.
012500*    HOLDS THE USER-ID OFF THE CONFIRMED ACCOUNT-USER-FILE CARD,  *
012600*    CARRIED FORWARD SO E0001 CAN COMPARE IT AGAINST THE ACCOUNT  *
012700*    RECORD'S OWNER WITHOUT RE-READING ACCOUNT-USER-FILE.         *
012800 01  WS-FOUND-USER-ID            PIC 9(09) VALUE ZERO.
012900*****************************************************************
013000*    DRY-RUN DISPLAY TRACE AREA                                 *
013100*****************************************************************
013200*    F0001-UNREGISTER-ACCT MOVES AM-ACCT-NUM HERE BEFORE A        *
013300*    DRY-RUN DISPLAY RATHER THAN CITING THE RECORD FIELD          *
013400*    DIRECTLY - SAME CONVENTION AS ACINQR'S WS-SCAN-TRACE - SO    *
013500*    THE TRACE LINE ALWAYS SHOWS WHAT WAS READ EVEN IF A LATER    *
013600*    RELEASE MOVES THE DISPLAY AFTER SOME OTHER FIELD ON THE      *
013700*    RECORD GETS TOUCHED.                                          *
013800 01  WS-ACCT-NUM-TRACE           PIC X(10) VALUE SPACES.
013900 01  WS-ACCT-NUM-TRACE-ALT REDEFINES WS-ACCT-NUM-TRACE
014000                                 PIC 9(10).
014100*****************************************************************
014200*    REJECT TRACE AREA                                          *
014300*****************************************************************
014400*    Y0001-REJECT SPLITS THIS AREA INTO A 2-BYTE ACRTN CODE AND   *
014500*    FREE TEXT SO THE CONSOLE LINE SHOWS BOTH THE CODE AND A      *
014600*    READABLE REASON IN ONE DISPLAY STATEMENT.                     *
014700 01  WS-REJECT-MSG.
014800     05  WS-REJECT-TEXT          PIC X(40) VALUE SPACES.
014900 01  WS-REJECT-MSG-ALT REDEFINES WS-REJECT-MSG.
015000     05  WS-REJECT-CODE-ECHO     PIC X(02).
015100     05  FILLER                  PIC X(38).
015200*****************************************************************
015300 LINKAGE SECTION.
015400*****************************************************************
015500*    THE CALLER SUPPLIES ONLY USER-ID AND ACCT-NUM - THIS IS A    *
015600*    PURE CLOSE REQUEST, THERE IS NO AMOUNT OR BALANCE FIELD ON   *
015700*    THE PARAMETER AREA.                                           *
015800 01  LK-ACCLSE-PARMS.
015900     05  LK-USER-ID              PIC 9(09).
016000     05  LK-ACCT-NUM             PIC X(10).
016100     05  LK-RETURN-CODE          PIC X(02).
016200*****************************************************************
016300 PROCEDURE DIVISION USING LK-ACCLSE-PARMS.
016400*****************************************************************
016500 A0001-MAIN.
016600*    DRIVER PARAGRAPH - RUNS THE THREE VALIDATION RULES IN THE    *
016700*    ORDER SPEC'D FOR ACCOUNT DELETION: USER EXISTS, ACCOUNT      *
016800*    EXISTS, THEN OWNERSHIP/STATUS/BALANCE.  ANY FAILURE BRANCHES *
016900*    STRAIGHT TO Y0001-REJECT AND NEVER REACHES THE REWRITE.       *
017000*
017100     MOVE '00' TO LK-RETURN-CODE.
017200     PERFORM B0001-OPEN-FILES THRU B0001-EX.
017300     PERFORM C0001-FIND-USER THRU C0001-EX.
017400*
017500*    DELETION RULE R1 - THE OWNING USER MUST EXIST.                *
017600     IF NOT USER-FOUND
017700         MOVE 'ACRTN-USER-NOT-FOUND' TO WS-REJECT-TEXT
017800         SET ACRTN-USER-NOT-FOUND TO TRUE
017900         PERFORM Y0001-REJECT THRU Y0001-EX
018000     END-IF.
018100*
018200     PERFORM D0001-FIND-ACCOUNT THRU D0001-EX.
018300*
018400*    DELETION RULE R2 - THE ACCOUNT NUMBER MUST EXIST.              *
018500     IF NOT ACCT-FOUND
018600         MOVE 'ACRTN-ACCOUNT-NOT-FOUND' TO WS-REJECT-TEXT
018700         SET ACRTN-ACCOUNT-NOT-FOUND TO TRUE
018800         PERFORM Y0001-REJECT THRU Y0001-EX
018900     END-IF.
019000*
019100*    REMAINING RULES (OWNERSHIP, STATUS, ZERO BALANCE) ARE ALL     *
019200*    CHECKED TOGETHER IN E0001 BEFORE THE REWRITE IS ATTEMPTED.    *
019300     PERFORM E0001-VALIDATE THRU E0001-EX.
019400     PERFORM F0001-UNREGISTER-ACCT THRU F0001-EX.
019500*
019600     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
019700     GOBACK.
019800*
019900 A0001-EX.
020000     EXIT.
020100*----------------------------------------------------------------*
020200 B0001-OPEN-FILES.
020300*    ACCOUNT-FILE OPENS I-O SO F0001 CAN REWRITE THE SAME RECORD  *
020400*    THIS PARAGRAPH'S CALLER JUST POSITIONED ON VIA D0001.         *
020500*    THE DATE/TIME ACCEPT HAPPENS HERE, ONCE, SO EVERY PARAGRAPH  *
020600*    DOWNSTREAM SEES THE SAME STAMP EVEN IF THE RUN CROSSES A      *
020700*    SECOND BOUNDARY WHILE THE RECORD IS BEING LOCATED.            *
020800*----------------------------------------------------------------*
020900     OPEN INPUT ACCOUNT-USER-FILE.
021000     OPEN I-O ACCOUNT-FILE.
021100     ACCEPT WS-SYS-DATE-NUM FROM DATE YYYYMMDD.
021200     ACCEPT WS-SYS-TIME-NUM FROM TIME.
021300 B0001-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 C0001-FIND-USER.
021700*    LINEAR SCAN FOR THE CALLER'S USER-ID.  ACCOUNT-USER-FILE     *
021800*    CARRIES NO ALTERNATE KEY, SO EVERY UAMS SERVICE CONFIRMS A   *
021900*    USER THE SAME READ-UNTIL-MATCH WAY.                           *
022000*----------------------------------------------------------------*
022100     MOVE 'N' TO WS-AUSR-EOF-SW.
022200 C0001-READ.
022300     READ ACCOUNT-USER-FILE
022400         AT END MOVE 'Y' TO WS-AUSR-EOF-SW
022500     END-READ.
022600     IF NOT AUSR-EOF
022700         IF AU-USER-ID OF ACCOUNT-USER-FILE EQUAL LK-USER-ID
022800             MOVE 'Y' TO WS-USER-FOUND-SW
022900*            CARRY THE CONFIRMED ID FORWARD FOR E0001'S           *
023000*            OWNERSHIP COMPARE - THE ACCOUNT-USER-FILE RECORD     *
023100*            ITSELF IS NOT AVAILABLE ONCE THIS PARAGRAPH EXITS.   *
023200             MOVE AU-USER-ID OF ACCOUNT-USER-FILE
023300                 TO WS-FOUND-USER-ID
023400         ELSE
023500*            NOT OUR USER - KEEP READING.                         *
023600             GO TO C0001-READ
023700         END-IF
023800     END-IF.
023900 C0001-EX.
024000     EXIT.
024100*----------------------------------------------------------------*
024200 D0001-FIND-ACCOUNT.
024300*----------------------------------------------------------------*
024400*    ACCOUNT-FILE HAS NO ALTERNATE INDEX BY ACCT-NUM; A PLAIN     *
024500*    SEQUENTIAL SCAN LOCATES THE MATCHING RECORD AND LEAVES IT    *
024600*    POSITIONED FOR THE REWRITE IN F0001.                         *
024700     MOVE 'N' TO WS-ACCT-EOF-SW.
024800 D0001-READ.
024900     READ ACCOUNT-FILE
025000         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
025100     END-READ.
025200     IF NOT ACCT-EOF
025300         ADD 1 TO WS-RECS-READ
025400         IF AM-ACCT-NUM EQUAL LK-ACCT-NUM
025500             MOVE 'Y' TO WS-ACCT-FOUND-SW
025600         ELSE
025700*            KEEP THE SCAN POSITIONED AND LOOK AT THE NEXT CARD.   *
025800             GO TO D0001-READ
025900         END-IF
026000     END-IF.
026100 D0001-EX.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 E0001-VALIDATE.
026500*    THREE INDEPENDENT DELETION RULES, EACH TESTED IN TURN.  ANY  *
026600*    ONE FAILURE IS ENOUGH TO REJECT - THE REMAINING CHECKS ARE   *
026700*    NEVER REACHED ONCE Y0001-REJECT HAS FIRED.                    *
026800*----------------------------------------------------------------*
026900*    DELETION RULE R3 - THE ACCOUNT MUST BELONG TO THE CALLING    *
027000*    USER; A MATCHING ACCOUNT-NUM OWNED BY SOMEONE ELSE IS STILL  *
027100*    A REJECT (THIS IS THE CR0012 CROSS-USER-CLOSE FIX).          *
027200     IF AM-USER-ID NOT EQUAL WS-FOUND-USER-ID
027300         MOVE 'ACRTN-USER-ACCOUNT-UN-MATCH' TO WS-REJECT-TEXT
027400         SET ACRTN-USER-ACCOUNT-UN-MATCH TO TRUE
027500         PERFORM Y0001-REJECT THRU Y0001-EX
027600     END-IF.
027700*
027800*    DELETION RULE R4 - AN ACCOUNT ALREADY UNREGISTERED CANNOT    *
027900*    BE CLOSED A SECOND TIME.                                      *
028000     IF AM-STATUS-UNREG
028100         MOVE 'ACRTN-ACCOUNT-ALREADY-UNREG' TO WS-REJECT-TEXT
028200         SET ACRTN-ACCOUNT-ALREADY-UNREG TO TRUE
028300         PERFORM Y0001-REJECT THRU Y0001-EX
028400     END-IF.
028500*
028600*    DELETION RULE R5 - BALANCE MUST BE EXACTLY ZERO, NOT MERELY  *
028700*    NON-NEGATIVE, BEFORE THE ACCOUNT CAN BE UNREGISTERED.          *
028800     IF AM-BALANCE NOT EQUAL ZERO
028900         MOVE 'ACRTN-BALANCE-NOT-EMPTY' TO WS-REJECT-TEXT
029000         SET ACRTN-BALANCE-NOT-EMPTY TO TRUE
029100         PERFORM Y0001-REJECT THRU Y0001-EX
029200     END-IF.
029300 E0001-EX.
029400     EXIT.
029500*----------------------------------------------------------------*
029600 F0001-UNREGISTER-ACCT.
029700*    DELETION RULE R6 - THE REWRITE FLIPS AM-STATUS TO UNREG AND  *
029800*    STAMPS THE DATE/TIME THE CLOSE TOOK EFFECT; THE RECORD IS    *
029900*    NEVER PHYSICALLY DELETED FROM ACCOUNT-FILE, ONLY MARKED.      *
030000*----------------------------------------------------------------*
030100     SET AM-STATUS-UNREG TO TRUE.
030200     MOVE WS-SYS-DATE-NUM TO AM-UNREG-DT.
030300     MOVE WS-SYS-HHMMSS   TO AM-UNREG-TM.
030400*    CR0311 MAINTENANCE-AUDIT FIELDS - A CLOSE IS A MAINTENANCE      *
030500*    EVENT JUST LIKE THE ORIGINAL OPEN, SO THE STAMP IS REFRESHED    *
030600*    AND THE COUNTER BUMPED THE SAME WAY ACOPEN SET IT TO 1.         *
030700     MOVE WS-SYS-DATE-NUM  TO AM-LAST-MAINT-DT.
030800     MOVE WS-SYS-HHMMSS    TO AM-LAST-MAINT-TM.
030900     MOVE 'ACCL'           TO AM-LAST-MAINT-BY.
031000     ADD 1                 TO AM-MAINT-CNT.
031100*
031200*    UPSI-0 DRY-RUN PATH - OPERATIONS CAN SET THE SWITCH ON THE   *
031300*    EXEC CARD TO PROVE OUT A CLOSE REQUEST AGAINST PRODUCTION    *
031400*    DATA WITHOUT THE REWRITE EVER HITTING THE MASTER FILE.        *
031500     IF ACCLSE-DRY-RUN-SW
031600         MOVE AM-ACCT-NUM TO WS-ACCT-NUM-TRACE
031700         DISPLAY 'ACCLSE DRY-RUN, NO REWRITE: ' WS-ACCT-NUM-TRACE
031800     ELSE
031900         REWRITE AM-ACCOUNT-REC
032000         IF WS-ACCT-STATUS NOT EQUAL '00'
032100             MOVE 'ACCOUNT-FILE REWRITE FAILED' TO WS-REJECT-TEXT
032200             PERFORM Y0001-REJECT THRU Y0001-EX
032300         END-IF
032400     END-IF.
032500 F0001-EX.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 Y0001-REJECT.
032900*    COMMON REJECT EXIT - EVERY VALIDATION FAILURE IN THIS        *
033000*    PROGRAM FUNNELS THROUGH HERE SO THE CONSOLE MESSAGE AND      *
033100*    RETURN-CODE HANDLING ARE CODED ONCE, NOT AT EACH IF.          *
033200*----------------------------------------------------------------*
033300     MOVE WS-ACRTN-CODE TO WS-REJECT-CODE-ECHO.
033400     DISPLAY 'ACCLSE REJECT ' WS-REJECT-MSG.
033500     MOVE WS-ACRTN-CODE TO LK-RETURN-CODE.
033600     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
033700     GOBACK.
033800 Y0001-EX.
033900     EXIT.
034000*----------------------------------------------------------------*
034100 Z0001-CLOSE-FILES.
034200*    CLOSE BOTH MASTERS ON EVERY EXIT PATH, SUCCESS OR REJECT, SO *
034300*    NO FILE IS EVER LEFT OPEN ACROSS A GOBACK.                    *
034400*----------------------------------------------------------------*
034500     CLOSE ACCOUNT-USER-FILE.
034600     CLOSE ACCOUNT-FILE.
034700 Z0001-EX.
034800     EXIT.
