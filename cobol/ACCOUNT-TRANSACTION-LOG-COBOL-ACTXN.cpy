000100*****************************************************************
000200*    ACCOUNT-TRANSACTION-LOG-COBOL-ACTXN                        *
000300*    Copybook   : ACTXN                                         *
000400*    Purpose    : Record layout for the TRANSACTION log. Written*
000500*                 once per debit attempt, success or failure;   *
000600*                 never rewritten - append only.                 *
000700*****************************************************************
000800*    CHANGE LOG                                                 *
000900*    DATE      BY   TICKET   DESCRIPTION                        *
001000*    --------  ---  -------  ----------------------------       *
001100*    03-14-84  RH   INIT     ORIGINAL LAYOUT FOR UAMS R1         *
001200*    11-20-88  RH   CR0064   ADDED TX-BRANCH-CODE/TX-TERM-ID SO  *
001300*                   A MULTI-BRANCH RECONCILEMENT RUN CAN TELL    *
001400*                   WHERE A TRANSACTION ORIGINATED.               *
001500*    09-02-91  TMO  CR0118   REPACKED MONEY FIELDS AS COMP-3     *
001600*    06-14-93  RH   CR0145   ADDED TX-BATCH-ID/TX-OPERATOR-ID -  *
001700*                   OPERATIONS WANTED TO TRACE A BAD NIGHTLY RUN *
001800*                   BACK TO THE JCL STEP AND OPERATOR INITIALS   *
001900*                   THAT SUBMITTED IT.                            *
002000*    02-11-99  DK   Y2K-07   CONFIRMED TX-DT CARRIES FULL         *
002100*                   CENTURY - NO WINDOWING LOGIC NEEDED.          *
002200*    06-30-96  JF   CR0201   TX-ID WIDENED TO 32 BYTES FOR THE   *
002300*                   NEW TOKEN GENERATOR IN TXFAIL/BALUSE         *
002400*    04-09-03  SA   CR0311   ADDED TX-PROGRAM-ID/TX-SEQ-NUM SO   *
002500*                   THE DAILY RECONCILEMENT REPORT CAN GROUP      *
002600*                   ENTRIES BY WHICH SERVICE WROTE THEM AND IN    *
002700*                   WHAT ORDER, WITHOUT PARSING TX-ID.            *
002800*****************************************************************
002900 01  TX-TRANSACTION-REC.
003000*    ---------------------------------------------------------
003100*    ORIGINAL R1 FIELDS, WIDENED BY CR0201 (SEE TX-ID BELOW).
003200*    ---------------------------------------------------------
003300     05  TX-ID                   PIC X(32).
003400     05  TX-ACCT-NUM             PIC X(10).
003500     05  TX-TYPE                 PIC X(01).
003600         88  TX-TYPE-USE             VALUE 'U'.
003700     05  TX-RESULT               PIC X(01).
003800         88  TX-RESULT-SUCCESS       VALUE 'S'.
003900         88  TX-RESULT-FAILURE       VALUE 'F'.
004000     05  TX-AMOUNT               PIC S9(13)V99 USAGE COMP-3.
004100     05  TX-BAL-SNAP             PIC S9(13)V99 USAGE COMP-3.
004200     05  TX-DT                   PIC 9(08).
004300     05  TX-TM                   PIC 9(06).
004400*    ---------------------------------------------------------
004500*    CR0064 (1988) - ORIGINATION TRACE.
004600*    ---------------------------------------------------------
004700     05  TX-BRANCH-CODE          PIC X(04).
004800     05  TX-TERM-ID              PIC X(04).
004900*    ---------------------------------------------------------
005000*    CR0145 (1993) - BATCH-RUN TRACE.  ONLINE TELLER SYSTEMS AT
005100*    THIS SHOP STAMP A REAL TERMINAL/OPERATOR ID; A BATCH SERVICE
005200*    LIKE BALUSE OR TXFAIL STAMPS THE NIGHTLY JOB NAME AND A
005300*    FIXED BATCH-OPERATOR ID INSTEAD - SEE B0001-OPEN-FILES IN
005400*    EACH PROGRAM.
005500*    ---------------------------------------------------------
005600     05  TX-BATCH-ID             PIC X(08).
005700     05  TX-OPERATOR-ID          PIC X(04).
005800*    ---------------------------------------------------------
005900*    CR0311 (2003) - RECONCILEMENT GROUPING.
006000*    ---------------------------------------------------------
006100     05  TX-PROGRAM-ID           PIC X(08).
006200     05  TX-SEQ-NUM              PIC 9(06).
006300     05  FILLER                  PIC X(04).
